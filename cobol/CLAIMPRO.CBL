000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000110      IDENTIFICATION DIVISION.
000120      PROGRAM-ID.    CLAIMPRO.
000130      AUTHOR.        R.CHIRINOS.
000140      INSTALLATION.  IBM-BCP.
000150      DATE-WRITTEN.  30/07/1986.
000160      DATE-COMPILED. 30/07/1986.
000170      SECURITY.      NONE.
000180*================================================================*
000190*    CHANGE LOG                                                  *
000200*----------------------------------------------------------------*
000210* 30/07/86 RCH  ORIGINAL - CLAIM ASSESSMENT AND PAYOUT CALC      *
000220*                FOR A SINGLE POLICY TYPE (HEALTH ONLY).        *
000230* 14/11/86 RCH  ADDED DEDUCTIBLE-MET SWITCH, PR00012.           *
000240* 02/03/88 JSA  REWORKED TO DRIVE OFF POLICY-MASTER LOOKUP      *
000250*                RATHER THAN A HARD-CODED COVERAGE CONSTANT,    *
000260*                REQUEST PR00088.                               *
000270* 21/09/89 JSA  ADDED CONTROL-REPORT (CTLRPT) FOR MONTH-END     *
000280*                AUDIT, REQUEST PR00143.                        *
000290* 17/06/91 RCH  SPLIT ASSESSMENT INTO STANDARD/EXPRESS PATHS    *
000300*                PER UNDERWRITING REQUEST PR00201 -- HIGH-      *
000310*                PRIORITY INTAKE NOW GETS EXPRESS TURNAROUND.   *
000320* 05/02/92 MTR  ADDED FRAUD-FLAG SCORING RULES, PR00219.        *
000330* 19/08/93 MTR  CLAIM-FILE MOVED TO RELATIVE ORGANIZATION SO    *
000340*                CLMMAINT CAN RANDOM-ACCESS BY RRN, PR00255.    *
000350* 11/01/95 RCH  ADDED NOTIFYOT (FRAUD ALERT/HIGH-PRI/LIFECYCLE  *
000360*                EVENT FEED) FOR THE NEW CLAIMS-STATUS BOARD.   *
000370* 30/04/96 JSA  CLAIM-NUMBER NOW GENERATED WHEN INTAKE LEAVES   *
000380*                IT BLANK, PR00301.                              *
000390* 08/12/98 MTR  Y2K REMEDIATION - CLAIM-DATE-TS AND CLMCTL      *
000400*                DATE FIELDS EXPANDED TO CCYYMMDD, PR00344.      *
000410* 22/02/99 MTR  Y2K REMEDIATION - VERIFIED INCIDENT-DATE AND    *
000420*                POLICY-MASTER DATE COMPARISONS OVER CENTURY    *
000430*                BOUNDARY, PR00344 FOLLOW-UP.                   *
000440* 30/10/00 JSA  ADDED CLMCTL RUN-CONTROL RECORD SO CLAIM-FILE   *
000450*                RRN EXTENDS CORRECTLY ACROSS JOB RUNS, PR00378. *
000460* 06/06/01 RCH  ADDED HIGH-PRIORITY EXPRESS SUB-TOTALS TO       *
000470*                CONTROL-REPORT PER FINANCE REQUEST PR00390.    *
000480* 14/03/03 RCH  CORRECTED CLMCTL FIRST-RUN OPEN LOGIC -- SEED   *
000490*                WAS INITIALIZING TO ZERO INSTEAD OF THE SHOP   *
000500*                STANDARD 7919, PR00412.                        *
000510* 02/09/05 JSA  ADDED RELATIVE-SLOT DISPLAY TO THE CLMFILE      *
000520*                WRITE-ERROR PATH SO OPERATORS CAN DIAGNOSE A   *
000530*                BAD WRITE WITHOUT PULLING A DUMP, PR00430.     *
000540*================================================================*
000550      ENVIRONMENT DIVISION.
000560      CONFIGURATION SECTION.
000570      SOURCE-COMPUTER. IBM-390.
000580      OBJECT-COMPUTER. IBM-390.
000590      SPECIAL-NAMES.
000600          C01 IS TOP-OF-FORM.
000610      INPUT-OUTPUT SECTION.
000620      FILE-CONTROL.
000630*----------------------------------------------------------------*
000640*    FILE ASSIGNMENTS -- CLMSUBIN/POLYMSTR ARE READ-ONLY INPUT.  *
000650*    CLMFILE IS THE SHOP'S MASTER CLAIM DATASET, RELATIVE SO     *
000660*    CLMMAINT AND SIMCLAIM CAN GET AT A CLAIM BY RRN WITHOUT A   *
000670*    SORT (PR00255).  ASSESSOT/NOTIFYOT ARE APPEND-ONLY OUTBOUND *
000680*    FEEDS.  CTLRPT IS THE MONTH-END CONTROL REPORT (PR00143).   *
000690*    CLMCTL IS THE SHARED RUN-CONTROL RECORD (NEXT RRN, RANDOM-  *
000700*    DRAW SEED) CARRIED FORWARD ACROSS RUNS AND PROGRAMS,        *
000710*    ADDED PR00378.                                              *
000720*----------------------------------------------------------------*
000730          SELECT CLMSUBIN ASSIGN TO CLMSUBIN
000740              ORGANIZATION IS LINE SEQUENTIAL
000750              FILE STATUS IS WS-FS-CLMSUB.
000760*
000770          SELECT POLYMSTR ASSIGN TO POLYMSTR
000780              ORGANIZATION IS SEQUENTIAL
000790              FILE STATUS IS WS-FS-POLYMSTR.
000800*
000810          SELECT CLMFILE ASSIGN TO CLMFILE
000820              ORGANIZATION IS RELATIVE
000830              ACCESS MODE IS DYNAMIC
000840              RELATIVE KEY IS WS-CLM-RRN
000850              FILE STATUS IS WS-FS-CLMFILE.
000860*
000870          SELECT ASSESSOT ASSIGN TO ASSESSOT
000880              ORGANIZATION IS LINE SEQUENTIAL
000890              FILE STATUS IS WS-FS-ASSESSOT.
000900*
000910          SELECT NOTIFYOT ASSIGN TO NOTIFYOT
000920              ORGANIZATION IS LINE SEQUENTIAL
000930              FILE STATUS IS WS-FS-NOTIFYOT.
000940*
000950          SELECT CTLRPT ASSIGN TO CTLRPT
000960              ORGANIZATION IS LINE SEQUENTIAL
000970              FILE STATUS IS WS-FS-CTLRPT.
000980*
000990          SELECT CLMCTL ASSIGN TO CLMCTL
001000              ORGANIZATION IS SEQUENTIAL
001010              FILE STATUS IS WS-FS-CLMCTL.
001020      DATA DIVISION.
001030      FILE SECTION.
001040*
001050*----------------------------------------------------------------*
001060*    CLMSUBIN -- ONE INPUT RECORD PER CLAIM SUBMISSION.  LAYOUT  *
001070*    IS THE CLAIMSUB COPYBOOK, SHARED WITH ANY OTHER PROGRAM     *
001080*    THAT NEEDS TO READ SUBMISSION-FORMAT DATA.                  *
001090*----------------------------------------------------------------*
001100      FD  CLMSUBIN.
001110      COPY CLAIMSUB.
001120*
001130*----------------------------------------------------------------*
001140*    POLYMSTR -- POLICY MASTER, READ ONCE AT OPEN TIME INTO      *
001150*    WS-POLICY-TABLE (SEE 900-LOAD-POLICY-TABLE).  ONLY THE      *
001160*    POLICY NUMBER IS USED BY THIS PROGRAM -- THE REST OF THE    *
001170*    RECORD IS CARRIED FOR COMPLETENESS.                         *
001180*----------------------------------------------------------------*
001190      FD  POLYMSTR
001200          RECORDING MODE IS F
001210          BLOCK CONTAINS 0 RECORDS
001220          RECORD CONTAINS 190 CHARACTERS.
001230      COPY POLYREC.
001240*
001250*----------------------------------------------------------------*
001260*    CLMFILE -- THE CLAIM MASTER.  RELATIVE ORGANIZATION, KEYED  *
001270*    BY WS-CLM-RRN, ONE SLOT PER CLAIM (PR00255).  THIS PROGRAM  *
001280*    ONLY EVER WRITES NEW CLAIMS -- STATUS AND OTHER FIELD       *
001290*    MAINTENANCE ARE OWNED BY CLMMAINT, NOT BY THIS PROGRAM.     *
001300*----------------------------------------------------------------*
001310      FD  CLMFILE
001320          RECORDING MODE IS F
001330          BLOCK CONTAINS 0 RECORDS
001340          RECORD CONTAINS 1217 CHARACTERS.
001350      COPY CLAIMREC.
001360*
001370*----------------------------------------------------------------*
001380*    ASSESSOT -- ONE ASSESSMENT RECORD PER PROCESSED CLAIM,      *
001390*    APPEND-ONLY, NEVER REWRITTEN.  LAYOUT IS THE ASSESSRC       *
001400*    COPYBOOK.                                                    *
001410*----------------------------------------------------------------*
001420      FD  ASSESSOT.
001430      COPY ASSESSRC.
001440*
001450*----------------------------------------------------------------*
001460*    NOTIFYOT -- FREE-FORM NOTIFICATION FEED TO THE CLAIMS-      *
001470*    STATUS BOARD (FRAUD ALERTS, HIGH-PRIORITY NOTICES,          *
001480*    LIFECYCLE EVENTS).  NO FIXED FIELD LAYOUT -- EACH WRITER    *
001490*    STRINGS ITS OWN MESSAGE, ADDED PR00301.                     *
001500*----------------------------------------------------------------*
001510      FD  NOTIFYOT.
001520      01  NOTIFY-REC                     PIC X(200).
001530*
001540*----------------------------------------------------------------*
001550*    CTLRPT -- MONTH-END CONTROL REPORT, ADDED PR00143 AND       *
001560*    EXTENDED PR00390.  HEADER, ONE DETAIL LINE PER CLAIM, ONE    *
001570*    TOTALS LINE.  NO CONTROL BREAK -- THE WHOLE RUN IS THE      *
001580*    ONLY GROUP.                                                  *
001590*----------------------------------------------------------------*
001600      FD  CTLRPT.
001610      01  CTL-REPORT-REC                 PIC X(160).
001620*
001630*----------------------------------------------------------------*
001640*    CLMCTL -- SINGLE-RECORD RUN-CONTROL FILE, ADDED PR00378.     *
001650*    HOLDS THE NEXT FREE CLMFILE RRN AND THE RANDOM-DRAW SEED,    *
001660*    BOTH CARRIED FORWARD ACROSS RUNS OF THIS PROGRAM AND OF      *
001670*    SIMCLAIM.                                                    *
001680*----------------------------------------------------------------*
001690      FD  CLMCTL
001700          RECORDING MODE IS F
001710          RECORD CONTAINS 25 CHARACTERS.
001720      01  CLMCTL-REC.
001730          05  CTL-NEXT-RRN               PIC 9(08).
001740          05  CTL-SEED                   PIC 9(09).
001750          05  FILLER                     PIC X(08).
001760*
001770      WORKING-STORAGE SECTION.
001780*----------------------------------------------------------------*
001790*    FILE STATUS CODES                                          *
001800*----------------------------------------------------------------*
001810      01  WS-FS-CLMSUB                   PIC X(02).
001820          88  WS-CLMSUB-OK                   VALUE '00'.
001830      01  WS-FS-POLYMSTR                 PIC X(02).
001840          88  WS-POLYMSTR-OK                 VALUE '00'.
001850      01  WS-FS-CLMFILE                  PIC X(02).
001860          88  WS-CLMFILE-OK                  VALUE '00'.
001870      01  WS-FS-ASSESSOT                 PIC X(02).
001880          88  WS-ASSESSOT-OK                 VALUE '00'.
001890      01  WS-FS-NOTIFYOT                 PIC X(02).
001900          88  WS-NOTIFYOT-OK                 VALUE '00'.
001910      01  WS-FS-CTLRPT                   PIC X(02).
001920          88  WS-CTLRPT-OK                   VALUE '00'.
001930      01  WS-FS-CLMCTL                   PIC X(02).
001940          88  WS-CLMCTL-OK                   VALUE '00'.
001950*----------------------------------------------------------------*
001960*    SWITCHES                                                   *
001970*    WS-EOF-SW DRIVES THE MAIN SUBMISSIONS LOOP (SEE THE         *
001980*    PROCEDURE DIVISION MAIN LINE).  WS-POLICY-SW CARRIES THE    *
001990*    RESULT OF EACH 300-POLICY-LOOKUP CALL -- 'Y' FOUND, 'N'     *
002000*    NOT FOUND, RESET EVERY TIME THE PARAGRAPH IS ENTERED.       *
002010*    WS-POLYTBL-SW IS LOCAL TO THE ONE-TIME POLICY-TABLE LOAD    *
002020*    AT OPEN TIME AND IS NOT TOUCHED AGAIN AFTER 900-LOAD-       *
002030*    POLICY-TABLE COMPLETES.                                     *
002040*----------------------------------------------------------------*
002050      01  WS-EOF-SW                      PIC X(01) VALUE 'N'.
002060          88  WS-END-OF-SUBMISSIONS          VALUE 'Y'.
002070      01  WS-POLICY-SW                   PIC X(01) VALUE 'N'.
002080          88  WS-POLICY-FOUND                VALUE 'Y'.
002090          88  WS-POLICY-NOT-FOUND            VALUE 'N'.
002100      01  WS-POLYTBL-SW                  PIC X(01) VALUE 'N'.
002110          88  WS-POLYTBL-EOF                 VALUE 'Y'.
002120*----------------------------------------------------------------*
002130*    RELATIVE KEY FOR CLMFILE                                   *
002140*----------------------------------------------------------------*
002150      01  WS-CLM-RRN-AREA.
002160          05  WS-CLM-RRN                 PIC 9(08).
002170*         EDITED VIEW USED ONLY WHEN THE SLOT NUMBER HAS TO GO
002180*         OUT ON A DISPLAY -- SEE 960-WRITE-CLAIM.
002190          05  WS-CLM-RRN-ED REDEFINES WS-CLM-RRN
002200                                         PIC Z(7)9.
002210*----------------------------------------------------------------*
002220*    RUN DATE/TIME -- WS-RUN-DATE-BRK IS THE CCYY/MM/DD          *
002230*    BREAKOUT OF WS-RUN-DATE USED WHEN THE CONTROL-REPORT        *
002240*    HEADER IS BUILT (920-WRITE-HEADERS), IN PLACE OF            *
002250*    REFERENCE MODIFICATION.                                     *
002260*----------------------------------------------------------------*
002270      01  WS-RUN-DATE-TIME.
002280          05  WS-RUN-DATE                PIC 9(08).
002290          05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
002300              10  WS-RUN-CCYY            PIC 9(04).
002310              10  WS-RUN-MM              PIC 9(02).
002320              10  WS-RUN-DD              PIC 9(02).
002330          05  WS-RUN-TIME                PIC 9(06).
002340          05  FILLER                     PIC X(02).
002350*----------------------------------------------------------------*
002360*    CONTROL TOTALS                                             *
002370*----------------------------------------------------------------*
002380      01  WS-CONTROL-TOTALS.
002390          05  WS-CT-PROCESSED            PIC S9(07) COMP VALUE 0.
002400          05  WS-CT-REJECTED             PIC S9(07) COMP VALUE 0.
002410          05  WS-CT-CLAIMED-TOTAL        PIC S9(13)V99 COMP-3
002420                                              VALUE 0.
002430          05  WS-CT-APPROVED-TOTAL       PIC S9(13)V99 COMP-3
002440                                              VALUE 0.
002450          05  WS-CT-FRAUD-COUNT          PIC S9(07) COMP VALUE 0.
002460          05  WS-CT-HIPRI-COUNT          PIC S9(07) COMP VALUE 0.
002470          05  WS-CT-EXPRESS-COUNT        PIC S9(07) COMP VALUE 0.
002480          05  FILLER                     PIC X(04).
002490*----------------------------------------------------------------*
002500*    UNDERWRITING RISK/PROCESSING-TIME RANDOM-DRAW GENERATOR --  *
002510*    A SMALL LINEAR CONGRUENTIAL GENERATOR, SEEDED FROM CLMCTL   *
002520*    AT RUN START, USED WHEREVER THE ASSESSMENT RULES CALL FOR   *
002530*    A PSEUDO-RANDOM DRAW (RISK-SCORE BASE, FRAUD RE-DRAW,       *
002540*    PROCESSING TIME, GENERATED-SUFFIX CHARACTERS).  DIVIDE/     *
002550*    REMAINDER ARITHMETIC ONLY -- NO INTRINSIC FUNCTIONS ARE     *
002560*    USED ANYWHERE IN THIS PROGRAM, PER SHOP STANDARD SS-14.     *
002570*----------------------------------------------------------------*
002580      01  WS-RND-WORK.
002590          05  WS-RND-SEED                PIC S9(09) COMP.
002600          05  WS-RND-PRODUCT             PIC S9(09) COMP.
002610          05  WS-RND-QUOT                PIC S9(09) COMP.
002620          05  FILLER                     PIC X(04).
002630*----------------------------------------------------------------*
002640*    ALPHANUMERIC-SUFFIX GENERATOR WORK AREA                    *
002650*----------------------------------------------------------------*
002660      01  WS-ALPHA-TABLE-DEF.
002670          05  WS-ALPHA-TABLE             PIC X(36) VALUE
002680              'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
002690          05  WS-ALPHA-CHARS REDEFINES WS-ALPHA-TABLE
002700                  OCCURS 36 TIMES
002710                  INDEXED BY WS-ALPHA-IDX
002720                                             PIC X(01).
002730      01  WS-GEN-SUFFIX-AREA.
002740          05  WS-GEN-RESULT              PIC X(08).
002750*         TABLE VIEW OF THE RESULT SO 955-GEN-ONE-CHAR CAN
002760*         DEPOSIT ONE CHARACTER AT A TIME BY SUBSCRIPT RATHER
002770*         THAN BY REFERENCE MODIFICATION.
002780          05  WS-GEN-RESULT-TBL REDEFINES WS-GEN-RESULT
002790                  OCCURS 8 TIMES
002800                                         PIC X(01).
002810          05  WS-GEN-LEN                 PIC S9(02) COMP.
002820          05  WS-GEN-IDX                 PIC S9(02) COMP.
002830          05  WS-ALPHA-REM               PIC S9(02) COMP.
002840          05  FILLER                     PIC X(04).
002850*----------------------------------------------------------------*
002860*    RISK-SCORE / PROCESSING-TIME WORK AREA                     *
002870*----------------------------------------------------------------*
002880      01  WS-RISK-WORK.
002890          05  WS-RISK-BASE               PIC S9(03) COMP.
002900          05  WS-RISK-TOTAL              PIC S9(03) COMP.
002910          05  WS-RISK-FRAUD-DRAW         PIC S9(03) COMP.
002920          05  WS-PROC-REM                PIC S9(03) COMP.
002930          05  WS-RISK-SCORE-EDIT         PIC ZZ9.
002940          05  FILLER                     PIC X(04).
002950*----------------------------------------------------------------*
002960*    STANDARD-ASSESSMENT CLAIM-TYPE MULTIPLIER TABLE            *
002970*    (RATE STORED AS THOUSANDTHS -- .85 IS HELD AS 850, PER     *
002980*    UNDERWRITING SCHEDULE PR00088/PR00201).  BUILT BY 915-     *
002990*    INIT-MULT-TABLE AT OPEN TIME AND SEARCHED, NEVER UPDATED,   *
003000*    FOR THE REST OF THE RUN.                                    *
003010*----------------------------------------------------------------*
003020      01  WS-CLAIM-TYPE-MULT-TABLE.
003030          05  WS-MULT-ITEM OCCURS 9 TIMES
003040                  INDEXED BY WS-MULT-IDX.
003050              10  WS-MULT-CLAIM-TYPE     PIC X(20).
003060              10  WS-MULT-RATE-TAB       PIC 9(04) COMP.
003070              10  FILLER                 PIC X(06).
003080      77  WS-MULT-RATE                   PIC 9(04) COMP.
003090*----------------------------------------------------------------*
003100*    POLICY-MASTER EXISTENCE TABLE -- LOADED ONCE PER RUN, AT    *
003110*    OPEN TIME, STRAIGHT OFF POLYMSTR IN FILE ORDER.  MAX 2000   *
003120*    ACTIVE POLICIES PER BATCH -- IF THAT CEILING IS EVER        *
003130*    OUTGROWN, RAISE THE OCCURS AND RECOMPILE; THIS PROGRAM      *
003140*    DOES NOT GUARD AGAINST OVERFLOWING THE TABLE.               *
003150*----------------------------------------------------------------*
003160      01  WS-POLICY-TABLE.
003170          05  WS-POLICY-COUNT            PIC S9(05) COMP VALUE 0.
003180          05  WS-POLICY-ITEM OCCURS 2000 TIMES
003190                  INDEXED BY WS-POL-IDX.
003200              10  WS-POL-NUMBER          PIC X(50).
003210              10  FILLER                 PIC X(10).
003220*----------------------------------------------------------------*
003230*    NOTIFICATION / LIFECYCLE-EVENT WORK AREA                   *
003240*----------------------------------------------------------------*
003250      77  WS-EVENT-TYPE                  PIC X(30).
003260*----------------------------------------------------------------*
003270*    CONTROL-REPORT PRINT LINES                                 *
003280*----------------------------------------------------------------*
003290      01  WS-REPORT-LINES.
003300          02  RPT-HEADER-01.
003310              05  FILLER                 PIC X(01) VALUE SPACE.
003320              05  RPT-HDR-CCYY            PIC X(04).
003330              05  FILLER                 PIC X(01) VALUE '/'.
003340              05  RPT-HDR-MM              PIC X(02).
003350              05  FILLER                 PIC X(01) VALUE '/'.
003360              05  RPT-HDR-DD              PIC X(02).
003370              05  FILLER                 PIC X(30) VALUE SPACES.
003380              05  FILLER                 PIC X(35)
003390                      VALUE 'CLAIMS ASSESSMENT CONTROL REPORT'.
003400              05  FILLER                 PIC X(56) VALUE SPACES.
003410          02  RPT-HEADER-02.
003420              05  FILLER                 PIC X(133) VALUE SPACES.
003430          02  RPT-HEADER-03.
003440              05  FILLER                 PIC X(01) VALUE SPACE.
003450              05  FILLER                 PIC X(20) VALUE 'CLAIM'.
003460              05  FILLER                 PIC X(20) VALUE 'POLICY'.
003470              05  FILLER                 PIC X(18) VALUE 'CLAIM'.
003480              05  FILLER                 PIC X(18) VALUE 'CLAIMED'.
003490              05  FILLER                 PIC X(18) VALUE 'APPROVED'.
003500              05  FILLER                 PIC X(07) VALUE 'RISK'.
003510              05  FILLER                 PIC X(07) VALUE 'FRAUD'.
003520          02  RPT-HEADER-04.
003530              05  FILLER                 PIC X(01) VALUE SPACE.
003540              05  FILLER                 PIC X(20) VALUE 'NUMBER'.
003550              05  FILLER                 PIC X(20) VALUE 'NUMBER'.
003560              05  FILLER                 PIC X(18) VALUE 'TYPE'.
003570              05  FILLER                 PIC X(18) VALUE 'AMOUNT'.
003580              05  FILLER                 PIC X(18) VALUE 'AMOUNT'.
003590              05  FILLER                 PIC X(07) VALUE 'SCORE'.
003600              05  FILLER                 PIC X(07) VALUE 'FLAG'.
003610          02  RPT-HEADER-05.
003620              05  FILLER                 PIC X(01) VALUE SPACE.
003630              05  FILLER                 PIC X(20) VALUE ALL '-'.
003640              05  FILLER                 PIC X(20) VALUE ALL '-'.
003650              05  FILLER                 PIC X(18) VALUE ALL '-'.
003660              05  FILLER                 PIC X(18) VALUE ALL '-'.
003670              05  FILLER                 PIC X(18) VALUE ALL '-'.
003680              05  FILLER                 PIC X(07) VALUE ALL '-'.
003690              05  FILLER                 PIC X(07) VALUE ALL '-'.
003700          02  RPT-DETAIL-LINE.
003710              05  FILLER                 PIC X(01) VALUE SPACE.
003720              05  RPT-CLAIM-NUMBER-O     PIC X(20).
003730              05  RPT-POLICY-NUMBER-O    PIC X(20).
003740              05  RPT-CLAIM-TYPE-O       PIC X(18).
003750              05  RPT-CLAIMED-AMT-O      PIC $$$,$$$,$$$,$$9.99.
003760              05  RPT-APPROVED-AMT-O     PIC $$$,$$$,$$$,$$9.99.
003770              05  RPT-RISK-SCORE-O       PIC ZZ9.
003780              05  FILLER                 PIC X(04) VALUE SPACES.
003790              05  RPT-FRAUD-FLAG-O       PIC X(01).
003800              05  FILLER                 PIC X(05) VALUE SPACES.
003810          02  RPT-TOTALS-LINE.
003820              05  FILLER                 PIC X(01) VALUE SPACE.
003830              05  FILLER                 PIC X(12)
003840                      VALUE 'PROCESSED: '.
003850              05  RPT-TOT-PROCESSED-O    PIC ZZZ,ZZ9.
003860              05  FILLER                 PIC X(11)
003870                      VALUE ' REJECTED: '.
003880              05  RPT-TOT-REJECTED-O     PIC ZZZ,ZZ9.
003890              05  FILLER                 PIC X(11)
003900                      VALUE ' CLAIMED: '.
003910              05  RPT-TOT-CLAIMED-O      PIC $$$,$$$,$$$,$$9.99.
003920              05  FILLER                 PIC X(11)
003930                      VALUE ' APPROVED: '.
003940              05  RPT-TOT-APPROVED-O     PIC $$$,$$$,$$$,$$9.99.
003950              05  FILLER                 PIC X(09)
003960                      VALUE ' FRAUD: '.
003970              05  RPT-TOT-FRAUD-O        PIC ZZZ,ZZ9.
003980              05  FILLER                 PIC X(08)
003990                      VALUE ' HIPRI: '.
004000              05  RPT-TOT-HIPRI-O        PIC ZZZ,ZZ9.
004010              05  FILLER                 PIC X(10)
004020                      VALUE ' EXPRESS: '.
004030              05  RPT-TOT-EXPRESS-O      PIC ZZZ,ZZ9.
004040*
004050*================================================================*
004060*    PROCEDURE DIVISION                                          *
004070*    ------------------                                          *
004080*    MAIN LINE IS DELIBERATELY THIN -- OPEN, PROCESS EVERY        *
004090*    SUBMISSION UNTIL END OF FILE, CLOSE.  ALL THE ASSESSMENT     *
004100*    AND NOTIFICATION LOGIC LIVES DOWN IN THE NUMBERED            *
004110*    PARAGRAPHS SO THE OVERALL SHAPE OF A RUN READS IN ONE        *
004120*    SCREEN, THE WAY THE SHOP HAS DONE MAIN LINES SINCE THE       *
004130*    ORIGINAL HEALTH-ONLY VERSION OF THIS PROGRAM.                *
004140*================================================================*
004150      PROCEDURE DIVISION.
004160          PERFORM 000-OPEN-FILES THRU 000-EXIT.
004170          PERFORM 100-CLAIM-PROCESS THRU 100-EXIT
004180                  UNTIL WS-END-OF-SUBMISSIONS.
004190          PERFORM 910-CLOSE-FILES THRU 910-EXIT.
004200          MOVE +0 TO RETURN-CODE.
004210          GOBACK.
004220*
004230*----------------------------------------------------------------*
004240*    000-OPEN-FILES                                               *
004250*    --------------                                               *
004260*    OPENS EVERY FILE THE RUN TOUCHES AND PRIMES THE RUN-WIDE     *
004270*    WORK AREAS BEFORE THE FIRST SUBMISSION IS READ.  TWO FILES   *
004280*    ARE ALLOWED TO NOT EXIST YET ON A BRAND-NEW INSTALLATION --  *
004290*    CLMCTL (THE SHARED NEXT-RRN/SEED CONTROL RECORD, PR00378)    *
004300*    AND CLMFILE ITSELF (RELATIVE, PR00255) -- FILE STATUS '35'   *
004310*    ON OPEN I-O MEANS "DOES NOT EXIST YET", SO WE OPEN OUTPUT    *
004320*    ONCE TO LAY THE FILE DOWN, THEN REOPEN I-O FOR THE REAL RUN. *
004330*----------------------------------------------------------------*
004340      000-OPEN-FILES.
004350          DISPLAY 'CLAIMPRO - CLAIMS ASSESSMENT BATCH STARTING'.
004360          ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
004370          ACCEPT WS-RUN-TIME FROM TIME.
004380*         SUBMISSION AND POLICY-MASTER INPUTS ARE MANDATORY -- IF
004390*         EITHER WILL NOT OPEN THE RUN CANNOT PRODUCE A TRUSTWORTHY
004400*         CONTROL REPORT, SO WE ABEND RATHER THAN LIMP ALONG.
004410          OPEN INPUT CLMSUBIN.
004420          IF NOT WS-CLMSUB-OK
004430              DISPLAY 'CLAIMPRO - ERROR OPENING CLMSUBIN, STATUS='
004440                      WS-FS-CLMSUB
004450              GO TO 999-ERROR
004460          END-IF.
004470          OPEN INPUT POLYMSTR.
004480          IF NOT WS-POLYMSTR-OK
004490              DISPLAY 'CLAIMPRO - ERROR OPENING POLYMSTR, STATUS='
004500                      WS-FS-POLYMSTR
004510              GO TO 999-ERROR
004520          END-IF.
004530*         CLMCTL CARRIES THE NEXT FREE CLMFILE RELATIVE SLOT AND THE
004540*         RANDOM-DRAW SEED FORWARD ACROSS RUNS, SHARED WITH SIMCLAIM
004550*         (PR00378).  FIRST RUN EVER: STATUS '35' MEANS THE DATASET
004560*         HASN'T BEEN CATALOGUED YET, SO WE LAY DOWN A SINGLE SEEDED
004570*         RECORD (RRN STARTS AT 1, SEED IS THE SHOP'S STANDARD 7919)
004580*         BEFORE REOPENING FOR I-O.
004590          OPEN I-O CLMCTL.
004600          IF WS-FS-CLMCTL = '35'
004610              OPEN OUTPUT CLMCTL
004620              INITIALIZE CLMCTL-REC
004630              MOVE 1    TO CTL-NEXT-RRN
004640              MOVE 7919 TO CTL-SEED
004650              WRITE CLMCTL-REC
004660              CLOSE CLMCTL
004670              OPEN I-O CLMCTL
004680          END-IF.
004690          READ CLMCTL
004700              AT END
004710                  MOVE 1    TO CTL-NEXT-RRN
004720                  MOVE 7919 TO CTL-SEED
004730          END-READ.
004740          MOVE CTL-SEED TO WS-RND-SEED.
004750*         CLMFILE IS RELATIVE SO CLMMAINT/SIMCLAIM CAN RANDOM-ACCESS
004760*         BY RRN WITHOUT A SORT (PR00255); SAME FIRST-RUN TREATMENT
004770*         AS CLMCTL ABOVE.
004780          OPEN I-O CLMFILE.
004790          IF WS-FS-CLMFILE = '35'
004800              OPEN OUTPUT CLMFILE
004810              CLOSE CLMFILE
004820              OPEN I-O CLMFILE
004830          END-IF.
004840*         ASSESSMENT AND NOTIFICATION FEEDS ARE APPEND-ONLY ACROSS
004850*         RUNS (NEVER TRUNCATED) -- OPEN EXTEND, NOT OUTPUT.
004860          OPEN EXTEND ASSESSOT.
004870          OPEN EXTEND NOTIFYOT.
004880          OPEN OUTPUT CTLRPT.
004890*         BUILD THE IN-STORAGE TABLES BEFORE THE FIRST CLAIM IS
004900*         PROCESSED -- THE MULTIPLIER TABLE (BUSINESS RULE, SEE
004910*         610-MULTIPLIER-LOOKUP) AND THE POLICY-EXISTENCE TABLE
004920*         (LOADED ONCE PER RUN, SEE 300-POLICY-LOOKUP) ARE BOTH
004930*         READ MANY TIMES AND WRITTEN ONCE, SO WE PAY THE LOAD COST
004940*         HERE INSTEAD OF ON EVERY SUBMISSION.
004950          PERFORM 915-INIT-MULT-TABLE THRU 915-EXIT.
004960          PERFORM 900-LOAD-POLICY-TABLE THRU 900-EXIT.
004970          PERFORM 920-WRITE-HEADERS THRU 920-EXIT.
004980          PERFORM 200-READ-SUBMISSION THRU 200-EXIT.
004990      000-EXIT.
005000          EXIT.
005010*
005020*----------------------------------------------------------------*
005030*    100-CLAIM-PROCESS                                            *
005040*    -----------------                                            *
005050*    ONE PASS OF THE MAIN LOOP -- ONE SUBMISSION IN, ONE ROUTING  *
005060*    DECISION, THEN THE NEXT READ.  THE ROUTING TEST IS ON THE    *
005070*    SUBMISSION'S OWN PRIORITY FLAG, NOT ON ANYTHING DERIVED --   *
005080*    HIGH-PRIORITY INTAKE ALWAYS GETS THE EXPRESS TURNAROUND      *
005090*    PATH REGARDLESS OF CLAIM TYPE OR AMOUNT (PR00201).           *
005100*----------------------------------------------------------------*
005110      100-CLAIM-PROCESS.
005120*         STEP 2 OF BOTH FLOWS: NO ASSESSMENT WORK HAPPENS AT ALL
005130*         UNTIL THE POLICY NUMBER IS CONFIRMED ON FILE.
005140          PERFORM 300-POLICY-LOOKUP THRU 300-EXIT.
005150          IF WS-POLICY-NOT-FOUND
005160              PERFORM 970-REJECT-CLAIM THRU 970-EXIT
005170          ELSE
005180              IF CLMS-PRIOR-HIGH
005190                  PERFORM 500-HIGH-PRIORITY-FLOW THRU 500-EXIT
005200              ELSE
005210                  PERFORM 400-STANDARD-FLOW THRU 400-EXIT
005220              END-IF
005230          END-IF.
005240          PERFORM 200-READ-SUBMISSION THRU 200-EXIT.
005250      100-EXIT.
005260          EXIT.
005270*
005280*----------------------------------------------------------------*
005290*    200-READ-SUBMISSION -- SETS THE END-OF-FILE SWITCH THAT      *
005300*    DRIVES THE MAIN-LINE PERFORM ... UNTIL.  KEPT AS ITS OWN     *
005310*    PARAGRAPH (RATHER THAN INLINE) SO IT CAN BE PERFORMED BOTH   *
005320*    AT OPEN TIME (PRIME THE LOOP) AND AT THE BOTTOM OF EVERY     *
005330*    PASS, THE HOUSE'S USUAL PRIME-READ/READ-NEXT IDIOM.          *
005340*----------------------------------------------------------------*
005350      200-READ-SUBMISSION.
005360          READ CLMSUBIN
005370              AT END SET WS-END-OF-SUBMISSIONS TO TRUE
005380          END-READ.
005390      200-EXIT.
005400          EXIT.
005410*
005420*----------------------------------------------------------------*
005430*    300-POLICY-LOOKUP                                            *
005440*    -----------------                                            *
005450*    ONLY POLICY-NUMBER EXISTENCE IS CHECKED HERE -- COVERAGE     *
005460*    TYPE, STATUS AND THE REST OF THE POLICY RECORD ARE CARRIED   *
005470*    IN POLYREC FOR COMPLETENESS BUT NO ASSESSMENT RULE READS     *
005480*    THEM (SEE POLYREC COPYBOOK BANNER).  A LINEAR SEARCH IS      *
005490*    USED RATHER THAN SEARCH ALL BECAUSE THE TABLE IS LOADED      *
005500*    UNSORTED, STRAIGHT OFF POLYMSTR IN FILE ORDER.                *
005510*----------------------------------------------------------------*
005520      300-POLICY-LOOKUP.
005530          SET WS-POLICY-NOT-FOUND TO TRUE.
005540          SET WS-POL-IDX TO 1.
005550          SEARCH WS-POLICY-ITEM
005560              AT END
005570                  SET WS-POLICY-NOT-FOUND TO TRUE
005580              WHEN WS-POL-NUMBER (WS-POL-IDX) = CLMS-POLICY-NUMBER
005590                  SET WS-POLICY-FOUND TO TRUE
005600          END-SEARCH.
005610      300-EXIT.
005620          EXIT.
005630*
005640*----------------------------------------------------------------*
005650*    400-STANDARD-FLOW                                            *
005660*    -----------------                                            *
005670*    STEPS 3-9 OF THE STANDARD BATCH FLOW.  THIS IS THE PATH      *
005680*    EVERY ORDINARY (NON-HIGH-PRIORITY) SUBMISSION TAKES.         *
005690*----------------------------------------------------------------*
005700      400-STANDARD-FLOW.
005710*         STEP 3 -- BUILD THE CLAIM RECORD FROM THE SUBMISSION.
005720          MOVE CLMS-POLICY-NUMBER      TO CLM-POLICY-NUMBER.
005730          MOVE CLMS-CLAIM-TYPE         TO CLM-CLAIM-TYPE.
005740          MOVE CLMS-INCIDENT-DATE-NUM  TO CLM-INCIDENT-DATE-NUM.
005750          MOVE CLMS-CLAIMED-AMOUNT     TO CLM-CLAIMED-AMOUNT.
005760          MOVE CLMS-DESCRIPTION        TO CLM-DESCRIPTION.
005770*         IF INTAKE LEFT CLAIM-NUMBER BLANK, GENERATE "CLM-" PLUS AN
005780*         8-CHARACTER SUFFIX (PR00301).  THE "HP-" PREFIX BELOW IN
005790*         500-HIGH-PRIORITY-FLOW IS THE ONLY DIFFERENCE BETWEEN THE
005800*         TWO FLOWS' CLAIM-NUMBER GENERATION.
005810          IF CLMS-CLAIM-NUMBER = SPACES
005820              MOVE 8 TO WS-GEN-LEN
005830              PERFORM 950-GEN-SUFFIX THRU 950-EXIT
005840              STRING 'CLM-'               DELIMITED BY SIZE
005850                     WS-GEN-RESULT (1:8)  DELIMITED BY SIZE
005860                  INTO CLM-CLAIM-NUMBER
005870          ELSE
005880              MOVE CLMS-CLAIM-NUMBER TO CLM-CLAIM-NUMBER
005890          END-IF.
005900          SET CLM-STAT-SUBMITTED TO TRUE.
005910          MOVE WS-RUN-DATE TO CLM-CLAIM-DATE-CCYYMMDD.
005920          MOVE WS-RUN-TIME TO CLM-CLAIM-TIME-HHMMSS.
005930*         PRIORITY IS COPIED FROM THE SUBMISSION, DEFAULTING TO
005940*         NORMAL WHEN INTAKE LEFT IT BLANK.
005950          IF CLMS-PRIORITY = SPACES
005960              SET CLM-PRIOR-NORMAL TO TRUE
005970          ELSE
005980              MOVE CLMS-PRIORITY TO CLM-PRIORITY
005990          END-IF.
006000*         STEP 4 -- WRITE/EXTEND THE CLAIM FILE.
006010          PERFORM 960-WRITE-CLAIM THRU 960-EXIT.
006020*         STEPS 5-6 -- STANDARD ASSESSMENT, THEN WRITE THE ASSESSMENT.
006030          PERFORM 600-STD-ASSESSMENT THRU 600-EXIT.
006040          PERFORM 965-WRITE-ASSESSMENT THRU 965-EXIT.
006050*         STEP 7 -- FRAUD ALERT FIRES ONLY WHEN THE ASSESSMENT
006060*         CAME BACK FLAGGED.
006070          IF CLA-FRAUD-YES
006080              PERFORM 800-FRAUD-ALERT THRU 800-EXIT
006090          END-IF.
006100*         STEP 8 -- HIGH-PRIORITY NOTICE FIRES ON THE SUBMISSION'S
006110*         OWN PRIORITY, HIGH OR URGENT.  (THE HIGH-PRIORITY FLOW
006120*         BELOW FORCES PRIORITY=HIGH ON EVERY CLAIM IT HANDLES BUT
006130*         DOES NOT RE-FIRE THIS SAME NOTICE -- IT SENDS ITS OWN
006140*         DISTINCT LIFECYCLE EVENT INSTEAD, PER PR00201.)
006150          IF CLM-PRIOR-HIGH OR CLM-PRIOR-URGENT
006160              PERFORM 810-HIPRI-NOTICE THRU 810-EXIT
006170          END-IF.
006180*         STEP 9 -- LIFECYCLE EVENT ALWAYS FIRES, REGARDLESS OF
006190*         OUTCOME.
006200          MOVE 'CLAIM_PROCESSED' TO WS-EVENT-TYPE.
006210          PERFORM 820-LIFECYCLE-EVENT THRU 820-EXIT.
006220*         STEP 10 -- ROLL THE CLAIM INTO THE RUN'S CONTROL TOTALS
006230*         AND EMIT ITS CONTROL-REPORT DETAIL LINE.
006240          PERFORM 980-ACCUM-STD-TOTALS THRU 980-EXIT.
006250          PERFORM 930-WRITE-DETAIL THRU 930-EXIT.
006260      400-EXIT.
006270          EXIT.
006280*
006290*----------------------------------------------------------------*
006300*    500-HIGH-PRIORITY-FLOW                                       *
006310*    ----------------------                                       *
006320*    SAME SHAPE AS 400-STANDARD-FLOW ABOVE BUT: "HP-" PREFIX,     *
006330*    STATUS FORCED TO UNDER_REVIEW, PRIORITY FORCED TO HIGH       *
006340*    REGARDLESS OF WHAT INTAKE CARRIED, EXPRESS (NOT STANDARD)    *
006350*    ASSESSMENT, AND A DIFFERENT LIFECYCLE-EVENT TYPE.  NO FRAUD  *
006360*    CHECK IS PERFORMED HERE -- EXPRESS ASSESSMENT NEVER SETS     *
006370*    THE FRAUD FLAG (PR00201).                                    *
006380*----------------------------------------------------------------*
006390      500-HIGH-PRIORITY-FLOW.
006400          MOVE CLMS-POLICY-NUMBER      TO CLM-POLICY-NUMBER.
006410          MOVE CLMS-CLAIM-TYPE         TO CLM-CLAIM-TYPE.
006420          MOVE CLMS-INCIDENT-DATE-NUM  TO CLM-INCIDENT-DATE-NUM.
006430          MOVE CLMS-CLAIMED-AMOUNT     TO CLM-CLAIMED-AMOUNT.
006440          MOVE CLMS-DESCRIPTION        TO CLM-DESCRIPTION.
006450          IF CLMS-CLAIM-NUMBER = SPACES
006460              MOVE 8 TO WS-GEN-LEN
006470              PERFORM 950-GEN-SUFFIX THRU 950-EXIT
006480              STRING 'HP-'                DELIMITED BY SIZE
006490                     WS-GEN-RESULT (1:8)  DELIMITED BY SIZE
006500                  INTO CLM-CLAIM-NUMBER
006510          ELSE
006520              MOVE CLMS-CLAIM-NUMBER TO CLM-CLAIM-NUMBER
006530          END-IF.
006540          SET CLM-STAT-UNDER-REVIEW TO TRUE.
006550          MOVE WS-RUN-DATE TO CLM-CLAIM-DATE-CCYYMMDD.
006560          MOVE WS-RUN-TIME TO CLM-CLAIM-TIME-HHMMSS.
006570*         PRIORITY IS FORCED HIGH HERE -- THIS FLOW DOES NOT LOOK AT
006580*         WHAT THE SUBMISSION CARRIED IN CLMS-PRIORITY.
006590          SET CLM-PRIOR-HIGH TO TRUE.
006600          PERFORM 960-WRITE-CLAIM THRU 960-EXIT.
006610*         EXPRESS ASSESSMENT, NOT STANDARD -- FIXED FORMULA, NO
006620*         RISK-SCORE OR FRAUD-FLAG BRANCHING (SEE 700-EXPRESS-
006630*         ASSESSMENT BELOW).
006640          PERFORM 700-EXPRESS-ASSESSMENT THRU 700-EXIT.
006650          PERFORM 965-WRITE-ASSESSMENT THRU 965-EXIT.
006660*         A DISTINCT LIFECYCLE EVENT TYPE MARKS THIS AS THE EXPRESS
006670*         PATH ON THE NOTIFICATIONS FEED; NO SEPARATE HIGH-PRIORITY
006680*         NOTICE AND NO FRAUD CHECK ARE ISSUED FROM THIS FLOW.
006690          MOVE 'HIGH_PRIORITY_CLAIM_PROCESSED' TO WS-EVENT-TYPE.
006700          PERFORM 820-LIFECYCLE-EVENT THRU 820-EXIT.
006710          PERFORM 985-ACCUM-EXPRESS-TOTALS THRU 985-EXIT.
006720          PERFORM 930-WRITE-DETAIL THRU 930-EXIT.
006730      500-EXIT.
006740          EXIT.
006750*
006760*----------------------------------------------------------------*
006770*    600-STD-ASSESSMENT                                           *
006780*    ------------------                                           *
006790*    STANDARD ASSESSMENT CALCULATION -- APPROVED AMOUNT BY        *
006800*    CLAIM-TYPE MULTIPLIER (PR00088 / PR00201), RISK SCORE WITH   *
006810*    ITS ADJUSTMENTS (PR00219), INDEPENDENTLY-REDRAWN FRAUD       *
006820*    CHECK, NARRATIVE NOTES, ASSESSOR ID AND SIMULATED            *
006830*    PROCESSING TIME.  EACH SUB-STEP IS ITS OWN PARAGRAPH SO A    *
006840*    FUTURE UNDERWRITING CHANGE TO ONE RULE DOES NOT RISK THE     *
006850*    OTHERS.                                                      *
006860*----------------------------------------------------------------*
006870      600-STD-ASSESSMENT.
006880          MOVE CLM-CLAIM-NUMBER TO CLA-CLAIM-NUMBER.
006890          PERFORM 610-MULTIPLIER-LOOKUP THRU 610-EXIT.
006900*         APPROVED AMOUNT = CLAIMED AMOUNT TIMES THE CLAIM-TYPE
006910*         MULTIPLIER, FULL PRECISION THEN ROUNDED HALF-UP TO CENTS
006920*         (RATE IS HELD AS THOUSANDTHS IN THE TABLE, HENCE / 1000).
006930          COMPUTE CLA-APPROVED-AMOUNT ROUNDED =
006940                  CLM-CLAIMED-AMOUNT * WS-MULT-RATE / 1000.
006950          PERFORM 620-CALC-RISK-SCORE THRU 620-EXIT.
006960          MOVE WS-RISK-TOTAL TO CLA-RISK-SCORE.
006970          PERFORM 630-CALC-FRAUD-FLAG THRU 630-EXIT.
006980          PERFORM 640-BUILD-NOTES THRU 640-EXIT.
006990          PERFORM 650-ASSESSOR-ID THRU 650-EXIT.
007000          PERFORM 660-PROC-TIME THRU 660-EXIT.
007010      600-EXIT.
007020          EXIT.
007030*
007040*----------------------------------------------------------------*
007050*    610-MULTIPLIER-LOOKUP -- FALLS BACK TO THE OTHER/0.60 RATE   *
007060*    (INDEX 9 OF THE TABLE) BOTH ON A GENUINE "OTHER" CLAIM TYPE  *
007070*    AND ON ANY CLAIM-TYPE VALUE THE TABLE DOES NOT RECOGNIZE --  *
007080*    A CLAIM NEVER FAILS TO PRICE FOR WANT OF A TABLE ENTRY.      *
007090*----------------------------------------------------------------*
007100      610-MULTIPLIER-LOOKUP.
007110          SET WS-MULT-IDX TO 1.
007120          MOVE 600 TO WS-MULT-RATE.
007130          SEARCH WS-MULT-ITEM
007140              AT END
007150                  MOVE 600 TO WS-MULT-RATE
007160              WHEN WS-MULT-CLAIM-TYPE (WS-MULT-IDX) = CLM-CLAIM-TYPE
007170                  MOVE WS-MULT-RATE-TAB (WS-MULT-IDX) TO
007180                      WS-MULT-RATE
007190          END-SEARCH.
007200      610-EXIT.
007210          EXIT.
007220*
007230*----------------------------------------------------------------*
007240*    620-CALC-RISK-SCORE                                          *
007250*    --------------------                                         *
007260*    BASE SCORE IS A PSEUDO-RANDOM DRAW IN THE RANGE 10-59        *
007270*    INCLUSIVE (SEE 625-DRAW-RANDOM FOR THE GENERATOR ITSELF).    *
007280*    LAYERED ON TOP, PER UNDERWRITING REQUEST PR00219:            *
007290*      - CLAIMED AMOUNT OVER $10,000.00 ADDS 20 POINTS;           *
007300*      - THEFT OR NATURAL-DISASTER CLAIM TYPE ADDS 15 POINTS;     *
007310*      - THE FINAL SCORE NEVER EXCEEDS 100.                       *
007320*----------------------------------------------------------------*
007330      620-CALC-RISK-SCORE.
007340          PERFORM 625-DRAW-RANDOM THRU 625-EXIT.
007350          DIVIDE WS-RND-SEED BY 50 GIVING WS-RND-QUOT
007360              REMAINDER WS-RISK-BASE.
007370          ADD 10 TO WS-RISK-BASE.
007380          MOVE WS-RISK-BASE TO WS-RISK-TOTAL.
007390          IF CLM-CLAIMED-AMOUNT > 10000.00
007400              ADD 20 TO WS-RISK-TOTAL
007410          END-IF.
007420          IF CLM-TYPE-THEFT OR CLM-TYPE-NAT-DISASTER
007430              ADD 15 TO WS-RISK-TOTAL
007440          END-IF.
007450          IF WS-RISK-TOTAL > 100
007460              MOVE 100 TO WS-RISK-TOTAL
007470          END-IF.
007480      620-EXIT.
007490          EXIT.
007500*
007510*----------------------------------------------------------------*
007520*    625-DRAW-RANDOM                                              *
007530*    ---------------                                              *
007540*    ONE STEP OF THE LCG DESCRIBED IN THE WS-RND-WORK BANNER      *
007550*    ABOVE.  DIVIDE ... REMAINDER IS USED IN PLACE OF A MOD       *
007560*    FUNCTION SO THIS PARAGRAPH STAYS WITHIN SHOP STANDARD SS-14  *
007570*    (NO INTRINSIC FUNCTIONS).  CALLERS TAKE WHATEVER RANGE THEY  *
007580*    NEED OUT OF WS-RND-SEED WITH THEIR OWN FOLLOW-UP DIVIDE.     *
007590*----------------------------------------------------------------*
007600      625-DRAW-RANDOM.
007610          COMPUTE WS-RND-PRODUCT = WS-RND-SEED * 31 + 7.
007620          DIVIDE WS-RND-PRODUCT BY 1000 GIVING WS-RND-QUOT
007630              REMAINDER WS-RND-SEED.
007640      625-EXIT.
007650          EXIT.
007660*
007670      630-CALC-FRAUD-FLAG.
007680*----------------------------------------------------------------*
007690*    PER UNDERWRITING REQUEST PR00219, THE FRAUD CHECK DOES NOT  *
007700*    REUSE THE RISK SCORE ALREADY FILED ON CLA-RISK-SCORE -- IT  *
007710*    RE-DRAWS THE BASE SCORE INDEPENDENTLY AND REBUILDS THE      *
007720*    THEFT/NATURAL-DISASTER AND HIGH-CLAIMED-AMOUNT ADJUSTMENTS  *
007730*    FROM SCRATCH BEFORE COMPARING TO THE FRAUD THRESHOLD.  THIS *
007740*    MATCHES THE ORIGINAL ASSESSMENT SYSTEM'S BEHAVIOR AND MUST  *
007750*    NOT BE "OPTIMIZED" TO SHARE THE FIRST DRAW -- SEE PR00219   *
007760*    CLOSE-OUT NOTES IN THE PROJECT FOLDER.                      *
007770*----------------------------------------------------------------*
007780          PERFORM 625-DRAW-RANDOM THRU 625-EXIT.
007790          DIVIDE WS-RND-SEED BY 50 GIVING WS-RND-QUOT
007800              REMAINDER WS-RISK-FRAUD-DRAW.
007810          ADD 10 TO WS-RISK-FRAUD-DRAW.
007820          IF CLM-CLAIMED-AMOUNT > 10000.00
007830              ADD 20 TO WS-RISK-FRAUD-DRAW
007840          END-IF.
007850          IF CLM-TYPE-THEFT OR CLM-TYPE-NAT-DISASTER
007860              ADD 15 TO WS-RISK-FRAUD-DRAW
007870          END-IF.
007880          IF WS-RISK-FRAUD-DRAW > 100
007890              MOVE 100 TO WS-RISK-FRAUD-DRAW
007900          END-IF.
007910*         FRAUD FLAG IS 'Y' WHEN THE REDRAWN SCORE EXCEEDS 70, *OR*
007920*         WHEN THE CLAIMED AMOUNT ALONE EXCEEDS $50,000.00 --
007930*         EITHER CONDITION IS SUFFICIENT ON ITS OWN.
007940          IF WS-RISK-FRAUD-DRAW > 70 OR CLM-CLAIMED-AMOUNT > 50000.00
007950              SET CLA-FRAUD-YES TO TRUE
007960          ELSE
007970              SET CLA-FRAUD-NO TO TRUE
007980          END-IF.
007990      630-EXIT.
008000          EXIT.
008010*
008020*----------------------------------------------------------------*
008030*    640-BUILD-NOTES -- FORMATS THE FIXED NARRATIVE STRING        *
008040*    "STANDARD ASSESSMENT FOR <TYPE> CLAIM. RISK SCORE: <N>.      *
008050*    <FRAUD CLAUSE>" WHERE THE FRAUD CLAUSE VARIES ON THE         *
008060*    ASSESSMENT'S OWN FRAUD FLAG (NOT THE INDEPENDENT REDRAW      *
008070*    ABOVE -- THAT REDRAW ONLY EVER FEEDS THE FLAG ITSELF).       *
008080*----------------------------------------------------------------*
008090      640-BUILD-NOTES.
008100          MOVE CLA-RISK-SCORE TO WS-RISK-SCORE-EDIT.
008110          MOVE SPACES TO CLA-ASSESSMENT-NOTES.
008120          IF CLA-FRAUD-YES
008130              STRING 'Standard assessment for '  DELIMITED BY SIZE
008140                     CLM-CLAIM-TYPE               DELIMITED BY SPACE
008150                     ' claim. Risk score: '       DELIMITED BY SIZE
008160                     WS-RISK-SCORE-EDIT            DELIMITED BY SIZE
008170                     '. Flagged for potential fraud.'
008180                                                   DELIMITED BY SIZE
008190                  INTO CLA-ASSESSMENT-NOTES
008200          ELSE
008210              STRING 'Standard assessment for '  DELIMITED BY SIZE
008220                     CLM-CLAIM-TYPE               DELIMITED BY SPACE
008230                     ' claim. Risk score: '       DELIMITED BY SIZE
008240                     WS-RISK-SCORE-EDIT            DELIMITED BY SIZE
008250                     '. No fraud indicators detected.'
008260                                                   DELIMITED BY SIZE
008270                  INTO CLA-ASSESSMENT-NOTES
008280          END-IF.
008290      640-EXIT.
008300          EXIT.
008310*
008320*----------------------------------------------------------------*
008330*    650-ASSESSOR-ID -- STANDARD-PATH ASSESSMENTS ARE ATTRIBUTED  *
008340*    TO "KAFKA_ASSESSOR_" PLUS A 6-CHARACTER GENERATED SUFFIX     *
008350*    (LEFTOVER NAME FROM THE ORIGINAL MESSAGING-DRIVEN INTAKE     *
008360*    THIS RECORD LAYOUT WAS MODELED ON -- KEPT VERBATIM SO        *
008370*    DOWNSTREAM REPORTING DOES NOT HAVE TO CARE WHICH INTAKE      *
008380*    PATH AN ASSESSMENT CAME FROM).                                *
008390*----------------------------------------------------------------*
008400      650-ASSESSOR-ID.
008410          MOVE 6 TO WS-GEN-LEN.
008420          PERFORM 950-GEN-SUFFIX THRU 950-EXIT.
008430          STRING 'KAFKA_ASSESSOR_'      DELIMITED BY SIZE
008440                 WS-GEN-RESULT (1:6)    DELIMITED BY SIZE
008450              INTO CLA-ASSESSOR-ID.
008460      650-EXIT.
008470          EXIT.
008480*
008490*----------------------------------------------------------------*
008500*    660-PROC-TIME -- SIMULATED ASSESSMENT DURATION, 300-999 MS.  *
008510*    NOT LOAD-BEARING FOR ANY BRANCH IN THIS PROGRAM -- CARRIED   *
008520*    ONLY BECAUSE THE ASSESSMENT RECORD LAYOUT RESERVES A FIELD   *
008530*    FOR IT.                                                      *
008540*----------------------------------------------------------------*
008550      660-PROC-TIME.
008560          PERFORM 625-DRAW-RANDOM THRU 625-EXIT.
008570          DIVIDE WS-RND-SEED BY 700 GIVING WS-RND-QUOT
008580              REMAINDER WS-PROC-REM.
008590          COMPUTE CLA-PROC-TIME-MS = 300 + WS-PROC-REM.
008600      660-EXIT.
008610          EXIT.
008620*
008630*----------------------------------------------------------------*
008640*    700-EXPRESS-ASSESSMENT                                       *
008650*    -----------------------                                      *
008660*    USED ONLY BY THE HIGH-PRIORITY FLOW (PR00201).  EVERY        *
008670*    FIELD IS FIXED -- NO TABLE LOOKUP, NO RANDOM DRAW, NO        *
008680*    BRANCHING.  THIS IS THE FAST LANE: A HIGH-PRIORITY CLAIM     *
008690*    GETS A FLAT 90% APPROVAL AND A LOW, FIXED RISK SCORE SO IT   *
008700*    CLEARS THE QUEUE WITHOUT WAITING ON THE FULL UNDERWRITING    *
008710*    CALCULATION.                                                 *
008720*----------------------------------------------------------------*
008730      700-EXPRESS-ASSESSMENT.
008740          MOVE CLM-CLAIM-NUMBER TO CLA-CLAIM-NUMBER.
008750          COMPUTE CLA-APPROVED-AMOUNT ROUNDED =
008760                  CLM-CLAIMED-AMOUNT * 0.90.
008770          MOVE 15 TO CLA-RISK-SCORE.
008780          SET CLA-FRAUD-NO TO TRUE.
008790          MOVE 'Express assessment for high priority claim'
008800              TO CLA-ASSESSMENT-NOTES.
008810          MOVE 200 TO CLA-PROC-TIME-MS.
008820          MOVE 'EXPRESS_ASSESSOR' TO CLA-ASSESSOR-ID.
008830      700-EXIT.
008840          EXIT.
008850*
008860*----------------------------------------------------------------*
008870*    800-FRAUD-ALERT -- ADDED PR00301-ERA FOR THE CLAIMS-STATUS   *
008880*    BOARD FEED (PR00301, NOTIFYOT).  FIRES ONLY FROM THE         *
008890*    STANDARD FLOW WHEN 630-CALC-FRAUD-FLAG CAME BACK 'Y'.        *
008900*----------------------------------------------------------------*
008910      800-FRAUD-ALERT.
008920          MOVE SPACES TO NOTIFY-REC.
008930          STRING 'FRAUD-ALERT'          DELIMITED BY SIZE
008940                 ' CLAIM='               DELIMITED BY SIZE
008950                 CLM-CLAIM-NUMBER        DELIMITED BY SPACE
008960                 ' POLICY='              DELIMITED BY SIZE
008970                 CLM-POLICY-NUMBER       DELIMITED BY SPACE
008980              INTO NOTIFY-REC.
008990          WRITE NOTIFY-REC.
009000      800-EXIT.
009010          EXIT.
009020*
009030*----------------------------------------------------------------*
009040*    810-HIPRI-NOTICE -- FIRES ONLY FROM THE STANDARD FLOW WHEN   *
009050*    THE SUBMISSION'S OWN PRIORITY IS HIGH OR URGENT.  THE HIGH-  *
009060*    PRIORITY FLOW DOES NOT CALL THIS PARAGRAPH -- IT ISSUES ITS  *
009070*    OWN LIFECYCLE EVENT INSTEAD (SEE 500-HIGH-PRIORITY-FLOW).    *
009080*----------------------------------------------------------------*
009090      810-HIPRI-NOTICE.
009100          MOVE SPACES TO NOTIFY-REC.
009110          STRING 'HIGH-PRIORITY-NOTICE'  DELIMITED BY SIZE
009120                 ' CLAIM='               DELIMITED BY SIZE
009130                 CLM-CLAIM-NUMBER        DELIMITED BY SPACE
009140                 ' PRIORITY='            DELIMITED BY SIZE
009150                 CLM-PRIORITY            DELIMITED BY SPACE
009160              INTO NOTIFY-REC.
009170          WRITE NOTIFY-REC.
009180      810-EXIT.
009190          EXIT.
009200*
009210*----------------------------------------------------------------*
009220*    820-LIFECYCLE-EVENT -- FIRES EXACTLY ONCE PER PROCESSED      *
009230*    CLAIM REGARDLESS OF OUTCOME.  EVENT TYPE IS SET BY THE       *
009240*    CALLING FLOW (WS-EVENT-TYPE) SO ONE PARAGRAPH SERVES BOTH    *
009250*    CLAIM_PROCESSED AND HIGH_PRIORITY_CLAIM_PROCESSED.           *
009260*----------------------------------------------------------------*
009270      820-LIFECYCLE-EVENT.
009280          MOVE SPACES TO NOTIFY-REC.
009290          STRING 'CLAIM-EVENT'           DELIMITED BY SIZE
009300                 ' TYPE='                DELIMITED BY SIZE
009310                 WS-EVENT-TYPE           DELIMITED BY SPACE
009320                 ' CLAIM='               DELIMITED BY SIZE
009330                 CLM-CLAIM-NUMBER        DELIMITED BY SPACE
009340              INTO NOTIFY-REC.
009350          WRITE NOTIFY-REC.
009360      820-EXIT.
009370          EXIT.
009380*
009390*----------------------------------------------------------------*
009400*    900-LOAD-POLICY-TABLE -- READS POLYMSTR ONCE AT OPEN TIME    *
009410*    INTO WS-POLICY-TABLE (MAX 2000 ENTRIES).  A SEPARATE READ    *
009420*    PARAGRAPH (905) IS PERFORMED BOTH TO PRIME THE LOOP AND      *
009430*    AGAIN AT THE BOTTOM OF EACH STORE (906), THE SAME PRIME-     *
009440*    READ/READ-NEXT SHAPE USED FOR THE MAIN SUBMISSIONS LOOP.     *
009450*----------------------------------------------------------------*
009460      900-LOAD-POLICY-TABLE.
009470          MOVE 0 TO WS-POLICY-COUNT.
009480          PERFORM 905-READ-POLICY THRU 905-EXIT.
009490          PERFORM 906-STORE-ONE-POLICY THRU 906-EXIT
009500                  UNTIL WS-POLYTBL-EOF.
009510      900-EXIT.
009520          EXIT.
009530*
009540      905-READ-POLICY.
009550          READ POLYMSTR
009560              AT END SET WS-POLYTBL-EOF TO TRUE
009570          END-READ.
009580      905-EXIT.
009590          EXIT.
009600*
009610      906-STORE-ONE-POLICY.
009620          ADD 1 TO WS-POLICY-COUNT.
009630          MOVE POL-POLICY-NUMBER TO WS-POL-NUMBER (WS-POLICY-COUNT).
009640          PERFORM 905-READ-POLICY THRU 905-EXIT.
009650      906-EXIT.
009660          EXIT.
009670*
009680*----------------------------------------------------------------*
009690*    910-CLOSE-FILES -- WRITES THE CONTROL-REPORT TOTALS LINE,    *
009700*    HANDS THE RUN'S FINAL RANDOM-DRAW SEED BACK TO CLMCTL SO     *
009710*    THE NEXT RUN (WHETHER THIS PROGRAM OR SIMCLAIM) PICKS UP     *
009720*    WHERE THIS ONE LEFT OFF (PR00378), THEN CLOSES EVERYTHING.   *
009730*----------------------------------------------------------------*
009740      910-CLOSE-FILES.
009750          PERFORM 940-WRITE-TOTALS THRU 940-EXIT.
009760          MOVE WS-RND-SEED TO CTL-SEED.
009770          REWRITE CLMCTL-REC.
009780          CLOSE CLMSUBIN, POLYMSTR, CLMFILE, ASSESSOT, NOTIFYOT,
009790                CTLRPT, CLMCTL.
009800          DISPLAY 'CLAIMPRO - CLAIMS ASSESSMENT BATCH COMPLETE'.
009810          DISPLAY 'RECORDS PROCESSED: ' WS-CT-PROCESSED.
009820          DISPLAY 'RECORDS REJECTED : ' WS-CT-REJECTED.
009830      910-EXIT.
009840          EXIT.
009850*
009860*----------------------------------------------------------------*
009870*    915-INIT-MULT-TABLE -- STANDARD-ASSESSMENT CLAIM-TYPE        *
009880*    MULTIPLIER TABLE, PER UNDERWRITING SCHEDULE PR00088/PR00201. *
009890*    RATES ARE STORED AS THOUSANDTHS (.85 IS HELD AS 850) SO      *
009900*    610-MULTIPLIER-LOOKUP CAN DO INTEGER TABLE ARITHMETIC AND    *
009910*    600-STD-ASSESSMENT DIVIDES BACK DOWN BY 1000 AT THE POINT    *
009920*    OF USE.  BUILT BY LITERAL MOVE RATHER THAN A VALUE CLAUSE    *
009930*    PER TABLE ENTRY SO THE RATE SCHEDULE CAN BE RE-KEYED BY      *
009940*    HAND WITHOUT TOUCHING THE WORKING-STORAGE LAYOUT.            *
009950*----------------------------------------------------------------*
009960      915-INIT-MULT-TABLE.
009970          MOVE 'ACCIDENT'           TO WS-MULT-CLAIM-TYPE (1).
009980          MOVE 850                  TO WS-MULT-RATE-TAB   (1).
009990          MOVE 'ILLNESS'            TO WS-MULT-CLAIM-TYPE (2).
010000          MOVE 900                  TO WS-MULT-RATE-TAB   (2).
010010          MOVE 'DISABILITY'         TO WS-MULT-CLAIM-TYPE (3).
010020          MOVE 900                  TO WS-MULT-RATE-TAB   (3).
010030          MOVE 'PROPERTY_DAMAGE'    TO WS-MULT-CLAIM-TYPE (4).
010040          MOVE 800                  TO WS-MULT-RATE-TAB   (4).
010050          MOVE 'THEFT'              TO WS-MULT-CLAIM-TYPE (5).
010060          MOVE 750                  TO WS-MULT-RATE-TAB   (5).
010070          MOVE 'NATURAL_DISASTER'   TO WS-MULT-CLAIM-TYPE (6).
010080          MOVE 950                  TO WS-MULT-RATE-TAB   (6).
010090          MOVE 'TRAVEL_CANCELATION' TO WS-MULT-CLAIM-TYPE (7).
010100          MOVE 700                  TO WS-MULT-RATE-TAB   (7).
010110          MOVE 'DEATH'              TO WS-MULT-CLAIM-TYPE (8).
010120          MOVE 1000                 TO WS-MULT-RATE-TAB   (8).
010130          MOVE 'OTHER'              TO WS-MULT-CLAIM-TYPE (9).
010140          MOVE 600                  TO WS-MULT-RATE-TAB   (9).
010150      915-EXIT.
010160          EXIT.
010170*
010180*----------------------------------------------------------------*
010190*    920-WRITE-HEADERS -- FIVE-LINE BANNER FOR THE MONTH-END      *
010200*    CONTROL REPORT (PR00143): RUN DATE, TITLE, TWO COLUMN-       *
010210*    HEADING LINES AND A RULE-OF-DASHES LINE.  WRITTEN ONCE, AT   *
010220*    OPEN TIME, BEFORE ANY DETAIL LINE.                           *
010230*----------------------------------------------------------------*
010240      920-WRITE-HEADERS.
010250          MOVE WS-RUN-CCYY TO RPT-HDR-CCYY.
010260          MOVE WS-RUN-MM   TO RPT-HDR-MM.
010270          MOVE WS-RUN-DD   TO RPT-HDR-DD.
010280          WRITE CTL-REPORT-REC FROM RPT-HEADER-01.
010290          WRITE CTL-REPORT-REC FROM RPT-HEADER-02.
010300          WRITE CTL-REPORT-REC FROM RPT-HEADER-03.
010310          WRITE CTL-REPORT-REC FROM RPT-HEADER-04.
010320          WRITE CTL-REPORT-REC FROM RPT-HEADER-05.
010330      920-EXIT.
010340          EXIT.
010350*
010360*----------------------------------------------------------------*
010370*    930-WRITE-DETAIL -- ONE LINE PER PROCESSED CLAIM.  NO        *
010380*    CONTROL BREAK IN THIS REPORT -- THE ENTIRE RUN IS THE ONLY   *
010390*    "GROUP", SO EVERY DETAIL LINE IS WRITTEN FLAT, IN THE ORDER  *
010400*    CLAIMS WERE PROCESSED.                                       *
010410*----------------------------------------------------------------*
010420      930-WRITE-DETAIL.
010430          MOVE CLM-CLAIM-NUMBER     TO RPT-CLAIM-NUMBER-O.
010440          MOVE CLM-POLICY-NUMBER    TO RPT-POLICY-NUMBER-O.
010450          MOVE CLM-CLAIM-TYPE       TO RPT-CLAIM-TYPE-O.
010460          MOVE CLM-CLAIMED-AMOUNT   TO RPT-CLAIMED-AMT-O.
010470          MOVE CLA-APPROVED-AMOUNT  TO RPT-APPROVED-AMT-O.
010480          MOVE CLA-RISK-SCORE       TO RPT-RISK-SCORE-O.
010490          MOVE CLA-FRAUD-FLAG       TO RPT-FRAUD-FLAG-O.
010500          WRITE CTL-REPORT-REC FROM RPT-DETAIL-LINE.
010510      930-EXIT.
010520          EXIT.
010530*
010540*----------------------------------------------------------------*
010550*    940-WRITE-TOTALS -- FINAL LINE OF THE CONTROL REPORT, ADDED  *
010560*    PR00390 TO GIVE FINANCE THE EXPRESS-PATH SUB-TOTALS          *
010570*    ALONGSIDE THE ORIGINAL PROCESSED/REJECTED/CLAIMED/APPROVED/  *
010580*    FRAUD/HIGH-PRIORITY COUNTS FROM PR00143.                     *
010590*----------------------------------------------------------------*
010600      940-WRITE-TOTALS.
010610          MOVE WS-CT-PROCESSED      TO RPT-TOT-PROCESSED-O.
010620          MOVE WS-CT-REJECTED       TO RPT-TOT-REJECTED-O.
010630          MOVE WS-CT-CLAIMED-TOTAL  TO RPT-TOT-CLAIMED-O.
010640          MOVE WS-CT-APPROVED-TOTAL TO RPT-TOT-APPROVED-O.
010650          MOVE WS-CT-FRAUD-COUNT    TO RPT-TOT-FRAUD-O.
010660          MOVE WS-CT-HIPRI-COUNT    TO RPT-TOT-HIPRI-O.
010670          MOVE WS-CT-EXPRESS-COUNT  TO RPT-TOT-EXPRESS-O.
010680          WRITE CTL-REPORT-REC FROM RPT-TOTALS-LINE.
010690      940-EXIT.
010700          EXIT.
010710*
010720*----------------------------------------------------------------*
010730*    950-GEN-SUFFIX / 955-GEN-ONE-CHAR -- BUILDS AN N-CHARACTER  *
010740*    UPPERCASE-ALPHANUMERIC SUFFIX, ONE CHARACTER PER DRAW OFF    *
010750*    625-DRAW-RANDOM, INDEXED INTO THE 36-CHARACTER WS-ALPHA-     *
010760*    TABLE.  SHARED BY CLAIM-NUMBER GENERATION (8 CHARS) AND      *
010770*    ASSESSOR-ID GENERATION (6 CHARS) -- THE CALLER SETS          *
010780*    WS-GEN-LEN BEFORE PERFORMING 950.                            *
010790*----------------------------------------------------------------*
010800      950-GEN-SUFFIX.
010810          MOVE SPACES TO WS-GEN-RESULT.
010820          MOVE 1 TO WS-GEN-IDX.
010830          PERFORM 955-GEN-ONE-CHAR THRU 955-EXIT
010840                  UNTIL WS-GEN-IDX > WS-GEN-LEN.
010850      950-EXIT.
010860          EXIT.
010870*
010880      955-GEN-ONE-CHAR.
010890          PERFORM 625-DRAW-RANDOM THRU 625-EXIT.
010900          DIVIDE WS-RND-SEED BY 36 GIVING WS-RND-QUOT
010910              REMAINDER WS-ALPHA-REM.
010920          ADD 1 TO WS-ALPHA-REM.
010930          SET WS-ALPHA-IDX TO WS-ALPHA-REM.
010940          MOVE WS-ALPHA-CHARS (WS-ALPHA-IDX)
010950              TO WS-GEN-RESULT-TBL (WS-GEN-IDX).
010960          ADD 1 TO WS-GEN-IDX.
010970      955-EXIT.
010980          EXIT.
010990*
011000*----------------------------------------------------------------*
011010*    960-WRITE-CLAIM -- CLMFILE IS RELATIVE, SO THE NEXT FREE     *
011020*    SLOT COMES STRAIGHT OFF CLMCTL (CTL-NEXT-RRN) RATHER THAN    *
011030*    A GENERATED KEY.  ON A SUCCESSFUL WRITE THE COUNTER IS       *
011040*    BUMPED SO THE NEXT CLAIM (THIS RUN OR THE NEXT) GETS THE     *
011050*    NEXT SLOT (PR00378).                                         *
011060*----------------------------------------------------------------*
011070      960-WRITE-CLAIM.
011080          MOVE CTL-NEXT-RRN TO WS-CLM-RRN.
011090          WRITE CLM-CLAIM-REC
011100              INVALID KEY
011110                  DISPLAY 'CLAIMPRO - ERROR WRITING CLAIM '
011120                          CLM-CLAIM-NUMBER
011130                  DISPLAY 'FILE STATUS = ' WS-FS-CLMFILE
011140                  DISPLAY 'RELATIVE SLOT = ' WS-CLM-RRN-ED
011150                  GO TO 999-ERROR
011160          END-WRITE.
011170          ADD 1 TO CTL-NEXT-RRN.
011180      960-EXIT.
011190          EXIT.
011200*
011210      965-WRITE-ASSESSMENT.
011220*         ASSESSMENT-FILE IS WRITE-ONLY, ONE RECORD PER PROCESSED
011230*         CLAIM, NEVER REWRITTEN.
011240          WRITE CLA-ASSESS-REC.
011250      965-EXIT.
011260          EXIT.
011270*
011280*----------------------------------------------------------------*
011290*    970-REJECT-CLAIM -- THE ONLY VALIDATION PERFORMED AT THIS    *
011300*    LEVEL.  A CLAIM AGAINST AN UNKNOWN POLICY NUMBER STOPS       *
011310*    HERE -- NO CLAIM RECORD, NO ASSESSMENT RECORD, AND NO        *
011320*    NOTIFICATION OF ANY KIND ARE PRODUCED FOR IT.  FIELD-LEVEL   *
011330*    EDITS (NON-BLANK DESCRIPTION, POSITIVE CLAIMED AMOUNT,       *
011340*    INCIDENT DATE NOT IN THE FUTURE) ARE ASSUMED ALREADY         *
011350*    SATISFIED BY THE INTAKE PROCESS AND ARE NOT RE-CHECKED HERE. *
011360*----------------------------------------------------------------*
011370      970-REJECT-CLAIM.
011380          ADD 1 TO WS-CT-REJECTED.
011390          DISPLAY 'CLAIMPRO - REJECTED, POLICY NOT FOUND: '
011400                  CLMS-POLICY-NUMBER.
011410      970-EXIT.
011420          EXIT.
011430*
011440*----------------------------------------------------------------*
011450*    980-ACCUM-STD-TOTALS / 985-ACCUM-EXPRESS-TOTALS -- ROLL A    *
011460*    JUST-PROCESSED CLAIM INTO THE RUN'S CONTROL TOTALS.  KEPT AS *
011470*    TWO SEPARATE PARAGRAPHS RATHER THAN ONE WITH A FLAG SO       *
011480*    FINANCE'S PR00390 EXPRESS SUB-TOTALS CANNOT ACCIDENTALLY     *
011490*    LEAK INTO THE STANDARD COUNTS OR VICE VERSA.                 *
011500*----------------------------------------------------------------*
011510      980-ACCUM-STD-TOTALS.
011520          ADD 1 TO WS-CT-PROCESSED.
011530          ADD CLM-CLAIMED-AMOUNT  TO WS-CT-CLAIMED-TOTAL.
011540          ADD CLA-APPROVED-AMOUNT TO WS-CT-APPROVED-TOTAL.
011550          IF CLA-FRAUD-YES
011560              ADD 1 TO WS-CT-FRAUD-COUNT
011570          END-IF.
011580          IF CLM-PRIOR-HIGH OR CLM-PRIOR-URGENT
011590              ADD 1 TO WS-CT-HIPRI-COUNT
011600          END-IF.
011610      980-EXIT.
011620          EXIT.
011630*
011640      985-ACCUM-EXPRESS-TOTALS.
011650*         EVERY EXPRESS-PATH CLAIM IS BY DEFINITION HIGH-PRIORITY
011660*         TOO, SO IT ADDS TO BOTH THE EXPRESS AND THE HIGH-PRIORITY
011670*         COUNTERS.
011680          ADD 1 TO WS-CT-PROCESSED.
011690          ADD 1 TO WS-CT-EXPRESS-COUNT.
011700          ADD 1 TO WS-CT-HIPRI-COUNT.
011710          ADD CLM-CLAIMED-AMOUNT  TO WS-CT-CLAIMED-TOTAL.
011720          ADD CLA-APPROVED-AMOUNT TO WS-CT-APPROVED-TOTAL.
011730      985-EXIT.
011740          EXIT.
011750*
011760*----------------------------------------------------------------*
011770*    999-ERROR -- COMMON ABEND POINT FOR AN UNRECOVERABLE FILE    *
011780*    STATUS.  RETURN-CODE +16 IS THE SHOP'S STANDARD "OPERATOR    *
011790*    MUST INVESTIGATE" SIGNAL FOR A BATCH STEP.                   *
011800*----------------------------------------------------------------*
011810      999-ERROR.
011820          DISPLAY 'CLAIMPRO - ABENDING DUE TO FILE ERROR'.
011830          MOVE +16 TO RETURN-CODE.
011840          GOBACK.
