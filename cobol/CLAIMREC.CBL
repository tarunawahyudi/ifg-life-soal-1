000100******************************************************************
000200*    RECORD OF CLAIM FILE  (CLAIMREC)                            *
000300*    ONE RECORD PER CLAIM ONCE IT HAS BEEN ACCEPTED AND FILED.   *
000400*    WRITTEN BY CLAIMPRO/SIMCLAIM, RE-READ BY SIMCLAIM'S LOOKUP  *
000500*    AND STATUS-UPDATE MAINTENANCE PARAGRAPHS.                   *
000600******************************************************************
000700 01  CLM-CLAIM-REC.
000800*
000900*    UNIQUE CLAIM IDENTIFIER.  IF THE INTAKE RECORD DID NOT
001000*    SUPPLY ONE, THE OWNING PROGRAM GENERATES "CLM-" + 8 CHARS
001100*    (STANDARD/SIMPLE FLOWS) OR "HP-" + 8 CHARS (HIGH-PRIORITY
001200*    FLOW).
001300     05  CLM-CLAIM-NUMBER               PIC X(50).
001400*
001500*    POLICY THIS CLAIM WAS FILED AGAINST.
001600     05  CLM-POLICY-NUMBER              PIC X(50).
001700*
001800*    KIND OF LOSS BEING CLAIMED.
001900     05  CLM-CLAIM-TYPE                 PIC X(30).
002000         88  CLM-TYPE-ACCIDENT              VALUE 'ACCIDENT'.
002100         88  CLM-TYPE-ILLNESS               VALUE 'ILLNESS'.
002200         88  CLM-TYPE-PROPERTY-DMG          VALUE 'PROPERTY_DAMAGE'.
002300         88  CLM-TYPE-THEFT                 VALUE 'THEFT'.
002400         88  CLM-TYPE-NAT-DISASTER          VALUE 'NATURAL_DISASTER'.
002500         88  CLM-TYPE-TRAVEL-CANCEL         VALUE 'TRAVEL_CANCELATION'.
002600         88  CLM-TYPE-DEATH                 VALUE 'DEATH'.
002700         88  CLM-TYPE-DISABILITY            VALUE 'DISABILITY'.
002800         88  CLM-TYPE-OTHER                 VALUE 'OTHER'.
002900*
003000*    DATE THE INSURED INCIDENT OCCURRED, CCYYMMDD.
003100     05  CLM-INCIDENT-DATE-NUM          PIC 9(08).
003200     05  CLM-INCIDENT-DATE-X REDEFINES
003300         CLM-INCIDENT-DATE-NUM          PIC X(08).
003400     05  CLM-INCIDENT-PERIOD REDEFINES
003500         CLM-INCIDENT-DATE-NUM.
003600         10  CLM-INCIDENT-CCYY          PIC 9(04).
003700         10  CLM-INCIDENT-MM            PIC 9(02).
003800         10  CLM-INCIDENT-DD            PIC 9(02).
003900*
004000*    TIMESTAMP THE CLAIM RECORD WAS CREATED -- CCYYMMDD FOLLOWED
004100*    BY HHMMSS, TAKEN FROM THE SYSTEM CLOCK AT PROCESSING TIME.
004200     05  CLM-CLAIM-DATE-TS              PIC 9(14).
004300     05  CLM-CLAIM-DATE-PARTS REDEFINES
004400         CLM-CLAIM-DATE-TS.
004500         10  CLM-CLAIM-DATE-CCYYMMDD    PIC 9(08).
004600         10  CLM-CLAIM-TIME-HHMMSS      PIC 9(06).
004700*
004800*    AMOUNT CLAIMED BY THE POLICYHOLDER.
004900     05  CLM-CLAIMED-AMOUNT             PIC S9(13)V99.
005000*
005100*    FREE-TEXT NARRATIVE OF THE CLAIM.
005200     05  CLM-DESCRIPTION                PIC X(1000).
005300*
005400*    LIFECYCLE STATE OF THE CLAIM.
005500     05  CLM-STATUS                     PIC X(20).
005600         88  CLM-STAT-SUBMITTED             VALUE 'SUBMITTED'.
005700         88  CLM-STAT-UNDER-REVIEW          VALUE 'UNDER_REVIEW'.
005800         88  CLM-STAT-APPROVED              VALUE 'APPROVED'.
005900         88  CLM-STAT-REJECTED              VALUE 'REJECTED'.
006000         88  CLM-STAT-PAID                  VALUE 'PAID'.
006100         88  CLM-STAT-CLOSED                VALUE 'CLOSED'.
006200*
006300*    PRIORITY CARRIED FORWARD FROM INTAKE (STANDARD FLOW) OR
006400*    FORCED BY THE HIGH-PRIORITY FLOW.
006500     05  CLM-PRIORITY                   PIC X(10).
006600         88  CLM-PRIOR-LOW                  VALUE 'LOW'.
006700         88  CLM-PRIOR-NORMAL               VALUE 'NORMAL'.
006800         88  CLM-PRIOR-HIGH                 VALUE 'HIGH'.
006900         88  CLM-PRIOR-URGENT               VALUE 'URGENT'.
007000*
007100     05  FILLER                         PIC X(20).
