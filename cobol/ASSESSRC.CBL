000100******************************************************************
000200*    RECORD OF ASSESSMENT FILE  (ASSESSRC)                       *
000300*    ONE RECORD PER PROCESSED CLAIM -- WRITE-ONLY, NEVER         *
000400*    REWRITTEN.  PRODUCED BY THE STANDARD, EXPRESS AND BASIC     *
000500*    ASSESSMENT CALCULATIONS IN CLAIMPRO AND SIMCLAIM.           *
000600******************************************************************
000700 01  CLA-ASSESS-REC.
000800*
000900*    FOREIGN KEY BACK TO THE CLAIM THIS ASSESSMENT BELONGS TO.
001000     05  CLA-CLAIM-NUMBER               PIC X(50).
001100*
001200*    WHO/WHAT PERFORMED THE ASSESSMENT --
001300*    "KAFKA_ASSESSOR_" + 6 GENERATED CHARS (STANDARD),
001400*    "EXPRESS_ASSESSOR" (EXPRESS), OR "SIMPLE_ASSESSOR" (BASIC).
001500     05  CLA-ASSESSOR-ID                PIC X(50).
001600*
001700*    AMOUNT APPROVED FOR PAYOUT.
001800     05  CLA-APPROVED-AMOUNT            PIC S9(13)V99.
001900*
002000*    INTEGER RISK SCORE, 0 THRU 100.
002100     05  CLA-RISK-SCORE                 PIC S9(03).
002200*
002300*    'Y' IF FLAGGED AS SUSPECTED FRAUD, ELSE 'N'.
002400     05  CLA-FRAUD-FLAG                 PIC X(01).
002500         88  CLA-FRAUD-YES                  VALUE 'Y'.
002600         88  CLA-FRAUD-NO                   VALUE 'N'.
002700*
002800*    NARRATIVE SUMMARIZING THE ASSESSMENT OUTCOME.
002900     05  CLA-ASSESSMENT-NOTES           PIC X(500).
003000*
003100*    SIMULATED ASSESSMENT PROCESSING DURATION, MILLISECONDS.
003200     05  CLA-PROC-TIME-MS               PIC S9(05).
003300*
003400     05  FILLER                         PIC X(10).
