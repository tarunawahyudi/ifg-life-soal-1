000100******************************************************************
000200*    RECORD OF CLAIM INTAKE FILE  (CLAIMSUB)                     *
000300*    ONE RECORD PER CLAIM SUBMITTED BY A POLICYHOLDER OR AGENT   *
000400*    BEFORE ANY ASSESSMENT HAS BEEN PERFORMED AGAINST IT.        *
000500******************************************************************
000600 01  CLMS-SUBMISSION-REC.
000700*
000800*    CLAIM NUMBER AS SUPPLIED BY THE FRONT-END INTAKE SYSTEM.
000900*    SPACES HERE MEANS "NOT YET ASSIGNED" -- CLAIMPRO/SIMCLAIM
001000*    GENERATE ONE WHEN THIS FIELD IS BLANK ON INPUT.
001100     05  CLMS-CLAIM-NUMBER              PIC X(20).
001200*
001300*    POLICY THIS CLAIM IS FILED AGAINST.  REQUIRED -- A CLAIM
001400*    CITING AN UNKNOWN POLICY IS REJECTED BY CLAIMPRO.
001500     05  CLMS-POLICY-NUMBER             PIC X(50).
001600*
001700*    KIND OF LOSS BEING CLAIMED.
001800     05  CLMS-CLAIM-TYPE                PIC X(20).
001900         88  CLMS-TYPE-ACCIDENT             VALUE 'ACCIDENT'.
002000         88  CLMS-TYPE-ILLNESS              VALUE 'ILLNESS'.
002100         88  CLMS-TYPE-PROPERTY-DMG         VALUE 'PROPERTY_DAMAGE'.
002200         88  CLMS-TYPE-THEFT                VALUE 'THEFT'.
002300         88  CLMS-TYPE-NAT-DISASTER         VALUE 'NATURAL_DISASTER'.
002400         88  CLMS-TYPE-TRAVEL-CANCEL        VALUE 'TRAVEL_CANCELATION'.
002500         88  CLMS-TYPE-DEATH                VALUE 'DEATH'.
002600         88  CLMS-TYPE-DISABILITY           VALUE 'DISABILITY'.
002700         88  CLMS-TYPE-OTHER                VALUE 'OTHER'.
002800*
002900*    DATE THE INSURED INCIDENT OCCURRED, CCYYMMDD.  MUST NOT BE
003000*    LATER THAN THE SYSTEM DATE (VALIDATED UPSTREAM OF THE BATCH --
003100*    NOT RE-CHECKED HERE).
003200     05  CLMS-INCIDENT-DATE-NUM         PIC 9(08).
003300     05  CLMS-INCIDENT-DATE-X REDEFINES
003400         CLMS-INCIDENT-DATE-NUM         PIC X(08).
003500     05  CLMS-INCIDENT-DATE-PARTS REDEFINES
003600         CLMS-INCIDENT-DATE-NUM.
003700         10  CLMS-INCIDENT-CCYY         PIC 9(04).
003800         10  CLMS-INCIDENT-MM           PIC 9(02).
003900         10  CLMS-INCIDENT-DD           PIC 9(02).
004000*
004100*    AMOUNT THE POLICYHOLDER IS CLAIMING.  MUST BE GREATER THAN
004200*    ZERO (VALIDATED UPSTREAM -- NOT RE-CHECKED HERE).
004300     05  CLMS-CLAIMED-AMOUNT            PIC S9(13)V99.
004400*
004500*    FREE-TEXT NARRATIVE OF THE CLAIM.  REQUIRED, NON-BLANK.
004600     05  CLMS-DESCRIPTION               PIC X(1000).
004700*
004800*    INTAKE PRIORITY.  BLANK ON THE WIRE MEANS NORMAL -- CLAIMPRO
004900*    DEFAULTS IT WHEN BUILDING THE CLAIM RECORD.
005000     05  CLMS-PRIORITY                  PIC X(06).
005100         88  CLMS-PRIOR-LOW                 VALUE 'LOW'.
005200         88  CLMS-PRIOR-NORMAL              VALUE 'NORMAL'.
005300         88  CLMS-PRIOR-HIGH                VALUE 'HIGH'.
005400         88  CLMS-PRIOR-URGENT              VALUE 'URGENT'.
005500*
005600*    OPTIONAL -- IDENTIFIES THE POLICYHOLDER FILING THE CLAIM.
005700     05  CLMS-POLICYHOLDER-ID           PIC X(50).
005800*
005900     05  FILLER                         PIC X(20).
