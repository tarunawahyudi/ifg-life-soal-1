000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN)
000110      IDENTIFICATION DIVISION.
000120      PROGRAM-ID.    SIMCLAIM.
000130      AUTHOR.        M.TORRES.
000140      INSTALLATION.  IBM-BCP.
000150      DATE-WRITTEN.  12/05/1988.
000160      DATE-COMPILED. 12/05/1988.
000170      SECURITY.      NONE.
000180*================================================================*
000190*    CHANGE LOG                                                  *
000200*----------------------------------------------------------------*
000210* 12/05/88 MTR  ORIGINAL - LIGHTWEIGHT ALTERNATE INTAKE FOR      *
000220*                WALK-IN/AGENT CLAIMS THAT DO NOT NEED THE FULL  *
000230*                POLICY-VALIDATION PASS IN CLAIMPRO, PR00091.    *
000240* 09/09/89 MTR  ADDED CLAIM LOOKUP TRANSACTION (TRAN-CODE 'L'),  *
000250*                REQUEST PR00151.                                *
000260* 04/04/90 JSA  ADDED STATUS-UPDATE TRANSACTION (TRAN-CODE 'U')  *
000270*                SO ADJUSTERS CAN CLOSE OUT A CLAIM WITHOUT A    *
000280*                FULL CLMFILE REWRITE UTILITY, PR00164.          *
000290* 19/08/93 MTR  CLAIM-FILE MOVED TO RELATIVE ORGANIZATION SHARED *
000300*                WITH CLAIMPRO -- ADDED THE IN-STORAGE INDEX     *
000310*                BUILT AT OPEN TIME SO LOOKUP/UPDATE CAN FIND A  *
000320*                CLAIM BY NUMBER, PR00255.                       *
000330* 11/01/95 RCH  CLAIM-NUMBER GENERATION NOW SHARES THE SAME      *
000340*                ALPHANUMERIC-SUFFIX ROUTINE AS CLAIMPRO SO THE  *
000350*                TWO INTAKE PATHS PRODUCE INDISTINGUISHABLE      *
000360*                CLAIM NUMBERS, PR00301 FOLLOW-UP.                *
000370* 08/12/98 MTR  Y2K REMEDIATION - CLAIM-DATE-TS AND CLMCTL DATE  *
000380*                FIELDS EXPANDED TO CCYYMMDD, PR00344.            *
000390* 30/10/00 JSA  NOW SHARES CLMCTL WITH CLAIMPRO FOR THE NEXT-RRN *
000400*                COUNTER AND RNG SEED SO EITHER PROGRAM MAY RUN  *
000410*                FIRST IN A GIVEN NIGHT'S SCHEDULE, PR00378.      *
000420* 14/03/02 RCH  BASIC-ASSESSMENT NOTES WORDING ALIGNED WITH THE  *
000430*                STANDARD/EXPRESS PATHS PER AUDIT FINDING        *
000440*                AU-02-017.                                      *
000450*================================================================*
000460      ENVIRONMENT DIVISION.
000470      CONFIGURATION SECTION.
000480      SOURCE-COMPUTER. IBM-390.
000490      OBJECT-COMPUTER. IBM-390.
000500      SPECIAL-NAMES.
000510          C01 IS TOP-OF-FORM.
000520      INPUT-OUTPUT SECTION.
000530      FILE-CONTROL.
000540*----------------------------------------------------------------*
000550*    SCLMTRIN IS THE ONLY INPUT FILE -- ONE TRANSACTION FILE     *
000560*    CARRYING THREE RECORD SHAPES BY TRAN-CODE (SEE THE FD       *
000570*    BELOW) RATHER THAN THREE SEPARATE INPUT DECKS.  CLMFILE,    *
000580*    ASSESSOT AND CLMCTL ARE THE SAME PHYSICAL DATASETS CLAIMPRO *
000590*    USES -- THIS PROGRAM MAY RUN BEFORE OR AFTER CLAIMPRO ON A  *
000600*    GIVEN NIGHT WITHOUT EITHER STEPPING ON THE OTHER.           *
000610*----------------------------------------------------------------*
000620          SELECT SCLMTRIN ASSIGN TO SCLMTRIN
000630              ORGANIZATION IS LINE SEQUENTIAL
000640              FILE STATUS IS WS-FS-SCLMTRIN.
000650*
000660          SELECT CLMFILE ASSIGN TO CLMFILE
000670              ORGANIZATION IS RELATIVE
000680              ACCESS MODE IS DYNAMIC
000690              RELATIVE KEY IS WS-CLM-RRN
000700              FILE STATUS IS WS-FS-CLMFILE.
000710*
000720          SELECT ASSESSOT ASSIGN TO ASSESSOT
000730              ORGANIZATION IS LINE SEQUENTIAL
000740              FILE STATUS IS WS-FS-ASSESSOT.
000750*
000760          SELECT CLMCTL ASSIGN TO CLMCTL
000770              ORGANIZATION IS SEQUENTIAL
000780              FILE STATUS IS WS-FS-CLMCTL.
000790      DATA DIVISION.
000800      FILE SECTION.
000810*
000820*----------------------------------------------------------------*
000830*    SCLMTRIN -- WALK-IN/AGENT TRANSACTION FILE, PR00091.  THE   *
000840*    TRAN-CODE IN THE FIRST BYTE SELECTS WHICH OF THE THREE      *
000850*    REDEFINITIONS OF SCLM-TRAN-DATA BELOW APPLIES TO THE REST   *
000860*    OF THE RECORD -- 'S' SUBMIT (PR00091), 'L' LOOKUP           *
000870*    (PR00151), 'U' STATUS UPDATE (PR00164).                     *
000880*----------------------------------------------------------------*
000890      FD  SCLMTRIN.
000900      01  SCLM-TRAN-REC.
000910          05  SCLM-TRAN-CODE             PIC X(01).
000920              88  SCLM-TRAN-SUBMIT           VALUE 'S'.
000930              88  SCLM-TRAN-LOOKUP           VALUE 'L'.
000940              88  SCLM-TRAN-UPDATE           VALUE 'U'.
000950          05  SCLM-TRAN-DATA             PIC X(1200).
000960*    SUBMIT LAYOUT -- TRAN-CODE 'S'
000970          05  SCLM-SUBMIT-DATA REDEFINES SCLM-TRAN-DATA.
000980              10  SCLM-SUB-CLAIM-NUMBER      PIC X(20).
000990              10  SCLM-SUB-POLICY-NUMBER     PIC X(50).
001000              10  SCLM-SUB-CLAIM-TYPE        PIC X(20).
001010              10  SCLM-SUB-INCIDENT-DATE     PIC 9(08).
001020              10  SCLM-SUB-CLAIMED-AMOUNT    PIC S9(13)V99.
001030              10  SCLM-SUB-DESCRIPTION       PIC X(1000).
001040              10  SCLM-SUB-PRIORITY          PIC X(06).
001050              10  FILLER                     PIC X(81).
001060*    LOOKUP LAYOUT -- TRAN-CODE 'L'
001070          05  SCLM-LOOKUP-DATA REDEFINES SCLM-TRAN-DATA.
001080              10  SCLM-LKP-CLAIM-NUMBER      PIC X(50).
001090              10  FILLER                     PIC X(1150).
001100*    STATUS-UPDATE LAYOUT -- TRAN-CODE 'U'
001110          05  SCLM-UPDATE-DATA REDEFINES SCLM-TRAN-DATA.
001120              10  SCLM-UPD-CLAIM-NUMBER      PIC X(50).
001130              10  SCLM-UPD-NEW-STATUS        PIC X(20).
001140              10  FILLER                     PIC X(1130).
001150*
001160*----------------------------------------------------------------*
001170*    CLMFILE -- SAME PHYSICAL CLAIM MASTER CLAIMPRO WRITES,      *
001180*    SHARED RELATIVE ORGANIZATION KEYED BY WS-CLM-RRN (PR00255). *
001190*    THIS PROGRAM BOTH WRITES NEW CLAIMS (SUBMIT) AND REWRITES   *
001200*    EXISTING ONES (UPDATE) -- CLAIMPRO NEVER REWRITES.          *
001210*----------------------------------------------------------------*
001220      FD  CLMFILE
001230          RECORDING MODE IS F
001240          BLOCK CONTAINS 0 RECORDS
001250          RECORD CONTAINS 1217 CHARACTERS.
001260      COPY CLAIMREC.
001270*
001280*----------------------------------------------------------------*
001290*    ASSESSOT -- SAME APPEND-ONLY ASSESSMENT FEED CLAIMPRO       *
001300*    WRITES, ONE RECORD PER SUBMITTED CLAIM.  LOOKUP AND UPDATE  *
001310*    TRANSACTIONS DO NOT PRODUCE AN ASSESSMENT RECORD.           *
001320*----------------------------------------------------------------*
001330      FD  ASSESSOT.
001340      COPY ASSESSRC.
001350*
001360*----------------------------------------------------------------*
001370*    CLMCTL -- SAME SHARED RUN-CONTROL RECORD AS CLAIMPRO,       *
001380*    ADDED PR00378, CARRYING THE NEXT FREE CLMFILE RRN AND THE   *
001390*    RANDOM-DRAW SEED FORWARD ACROSS BOTH PROGRAMS.               *
001400*----------------------------------------------------------------*
001410      FD  CLMCTL
001420          RECORDING MODE IS F
001430          RECORD CONTAINS 25 CHARACTERS.
001440      01  CLMCTL-REC.
001450          05  CTL-NEXT-RRN               PIC 9(08).
001460          05  CTL-SEED                   PIC 9(09).
001470          05  FILLER                     PIC X(08).
001480*
001490      WORKING-STORAGE SECTION.
001500*----------------------------------------------------------------*
001510*    FILE STATUS CODES                                          *
001520*----------------------------------------------------------------*
001530      01  WS-FS-SCLMTRIN                 PIC X(02).
001540          88  WS-SCLMTRIN-OK                 VALUE '00'.
001550      01  WS-FS-CLMFILE                  PIC X(02).
001560          88  WS-CLMFILE-OK                  VALUE '00'.
001570      01  WS-FS-ASSESSOT                 PIC X(02).
001580          88  WS-ASSESSOT-OK                 VALUE '00'.
001590      01  WS-FS-CLMCTL                   PIC X(02).
001600          88  WS-CLMCTL-OK                   VALUE '00'.
001610*----------------------------------------------------------------*
001620*    SWITCHES                                                   *
001630*    WS-EOF-SW DRIVES THE MAIN TRANSACTION LOOP.  WS-CLMIDX-SW   *
001640*    IS LOCAL TO THE ONE-TIME CLAIM-FILE INDEX BUILD AT OPEN     *
001650*    TIME (900-INDEX-CLAIM-FILE) AND IS NOT TOUCHED AGAIN.       *
001660*    WS-CLM-FOUND-SW CARRIES THE RESULT OF 750-FIND-BY-NUMBER,   *
001670*    RESET EVERY TIME A LOOKUP OR UPDATE TRANSACTION IS SERVED.  *
001680*----------------------------------------------------------------*
001690      01  WS-EOF-SW                      PIC X(01) VALUE 'N'.
001700          88  WS-END-OF-TRANS                VALUE 'Y'.
001710      01  WS-CLMIDX-SW                   PIC X(01) VALUE 'N'.
001720          88  WS-CLMIDX-EOF                  VALUE 'Y'.
001730      01  WS-CLM-FOUND-SW                PIC X(01) VALUE 'N'.
001740          88  WS-CLM-FOUND                   VALUE 'Y'.
001750          88  WS-CLM-NOT-FOUND               VALUE 'N'.
001760*----------------------------------------------------------------*
001770*    RELATIVE KEY FOR CLMFILE -- SAME FIELD ROLE AS CLAIMPRO'S   *
001780*    WS-CLM-RRN, SHARED FILE, INDEPENDENT WORKING-STORAGE.       *
001790*----------------------------------------------------------------*
001800      77  WS-CLM-RRN                     PIC 9(08).
001810*----------------------------------------------------------------*
001820*    RUN DATE/TIME                                              *
001830*----------------------------------------------------------------*
001840      01  WS-RUN-DATE-TIME.
001850          05  WS-RUN-DATE                PIC 9(08).
001860          05  WS-RUN-TIME                PIC 9(06).
001870          05  FILLER                     PIC X(02).
001880*----------------------------------------------------------------*
001890*    CONTROL TOTALS -- SUBMITTED/LOOKUPS/UPDATES/UPDATE-FAILS,   *
001900*    DISPLAYED AT END OF RUN BY 910-CLOSE-FILES.  THIS PROGRAM   *
001910*    HAS NO PRINTED CONTROL REPORT OF ITS OWN -- THE SYSOUT      *
001920*    DISPLAY LINES ARE THE ONLY RUN-LEVEL SUMMARY.               *
001930*----------------------------------------------------------------*
001940      01  WS-CONTROL-TOTALS.
001950          05  WS-CT-SUBMITTED            PIC S9(07) COMP VALUE 0.
001960          05  WS-CT-LOOKUPS              PIC S9(07) COMP VALUE 0.
001970          05  WS-CT-UPDATES              PIC S9(07) COMP VALUE 0.
001980          05  WS-CT-UPDATE-FAILS         PIC S9(07) COMP VALUE 0.
001990          05  FILLER                     PIC X(04).
002000*----------------------------------------------------------------*
002010*    DETERMINISTIC RANDOM-DRAW GENERATOR -- SAME LCG AS CLAIMPRO,*
002020*    SEEDED FROM THE SHARED CLMCTL RUN-CONTROL RECORD SO A       *
002030*    CLAIM-NUMBER SUFFIX GENERATED HERE NEVER COLLIDES WITH ONE  *
002040*    GENERATED BY CLAIMPRO IN THE SAME NIGHT'S RUN.              *
002050*----------------------------------------------------------------*
002060      01  WS-RND-WORK.
002070          05  WS-RND-SEED                PIC S9(09) COMP.
002080          05  WS-RND-PRODUCT             PIC S9(09) COMP.
002090          05  WS-RND-QUOT                PIC S9(09) COMP.
002100          05  FILLER                     PIC X(04).
002110      01  WS-ALPHA-TABLE-DEF.
002120          05  WS-ALPHA-TABLE             PIC X(36) VALUE
002130              'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
002140          05  WS-ALPHA-CHARS REDEFINES WS-ALPHA-TABLE
002150                  OCCURS 36 TIMES
002160                  INDEXED BY WS-ALPHA-IDX
002170                                             PIC X(01).
002180      01  WS-GEN-SUFFIX-AREA.
002190          05  WS-GEN-RESULT              PIC X(08).
002200*         TABLE VIEW OF THE RESULT SO 955-GEN-ONE-CHAR CAN
002210*         DEPOSIT ONE CHARACTER AT A TIME BY SUBSCRIPT RATHER
002220*         THAN BY REFERENCE MODIFICATION, SAME AS CLAIMPRO.
002230          05  WS-GEN-RESULT-TBL REDEFINES WS-GEN-RESULT
002240                  OCCURS 8 TIMES
002250                                         PIC X(01).
002260          05  WS-GEN-LEN                 PIC S9(02) COMP.
002270          05  WS-GEN-IDX                 PIC S9(02) COMP.
002280          05  WS-ALPHA-REM               PIC S9(02) COMP.
002290          05  FILLER                     PIC X(04).
002300*----------------------------------------------------------------*
002310*    CLAIM-FILE INDEX -- BUILT AT OPEN TIME BY A FULL RELATIVE   *
002320*    SCAN SO LOOKUP/UPDATE TRANSACTIONS CAN FIND A CLAIM'S RRN   *
002330*    BY CLAIM-NUMBER.  MAX 5000 CLAIMS ON FILE -- IF THAT       *
002340*    CEILING IS EVER OUTGROWN, RAISE THE OCCURS AND RECOMPILE.   *
002350*----------------------------------------------------------------*
002360      01  WS-CLAIM-INDEX.
002370          05  WS-CIDX-COUNT              PIC S9(07) COMP VALUE 0.
002380          05  WS-CIDX-ITEM OCCURS 5000 TIMES
002390                  INDEXED BY WS-CIDX.
002400              10  WS-CIDX-CLAIM-NUMBER   PIC X(50).
002410              10  WS-CIDX-RRN            PIC 9(08).
002420              10  FILLER                 PIC X(12).
002430*
002440*================================================================*
002450*    PROCEDURE DIVISION                                          *
002460*    ------------------                                          *
002470*    THIS PROGRAM IS THE SHOP'S "LIGHT" COUNTERPART TO CLAIMPRO  *
002480*    -- ONE TRANSACTION FILE CARRYING THREE DIFFERENT RECORD     *
002490*    SHAPES (SUBMIT/LOOKUP/UPDATE, SEE SCLM-TRAN-CODE ABOVE)     *
002500*    INSTEAD OF THREE SEPARATE INPUT FILES.  IT SHARES CLMFILE,  *
002510*    ASSESSOT AND CLMCTL WITH CLAIMPRO BUT DOES NOT TOUCH         *
002520*    POLICY-MASTER -- WALK-IN/AGENT SUBMISSIONS ARE NOT POLICY-  *
002530*    VALIDATED, PR00091.                                          *
002540*================================================================*
002550      PROCEDURE DIVISION.
002560*    OPEN THE FOUR DATASETS AND BUILD THE IN-STORAGE CLAIM INDEX
002570          PERFORM 000-OPEN-FILES THRU 000-EXIT.
002580*    MAIN TRANSACTION LOOP -- ONE PASS PER SCLMTRIN RECORD, ANY
002590          PERFORM 100-TRAN-PROCESS THRU 100-EXIT
002600                  UNTIL WS-END-OF-TRANS.
002610*    ALL TRANSACTIONS EXHAUSTED -- CLOSE DOWN AND POST CLMCTL
002620          PERFORM 910-CLOSE-FILES THRU 910-EXIT.
002630          MOVE +0 TO RETURN-CODE.
002640          GOBACK.
002650*
002660*----------------------------------------------------------------*
002670*    000-OPEN-FILES                                               *
002680*    --------------                                               *
002690*    CLMFILE, ASSESSOT AND CLMCTL ARE THE SAME PHYSICAL DATASETS  *
002700*    CLAIMPRO USES -- THIS PROGRAM MAY RUN BEFORE OR AFTER        *
002710*    CLAIMPRO ON A GIVEN NIGHT, SO THE SAME "OPEN OUTPUT ONCE ON  *
002720*    STATUS '35', THEN REOPEN I-O" FIRST-RUN HANDLING IS USED     *
002730*    HERE FOR BOTH FILES (PR00255/PR00378).                        *
002740*----------------------------------------------------------------*
002750      000-OPEN-FILES.
002760          DISPLAY 'SIMCLAIM - BASIC CLAIM INTAKE STARTING'.
002770          ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002780          ACCEPT WS-RUN-TIME FROM TIME.
002790          OPEN INPUT SCLMTRIN.
002800          IF NOT WS-SCLMTRIN-OK
002810              DISPLAY 'SIMCLAIM - ERROR OPENING SCLMTRIN, STATUS='
002820                      WS-FS-SCLMTRIN
002830              GO TO 999-ERROR
002840          END-IF.
002850*         CLMCTL CARRIES THE NEXT FREE CLMFILE SLOT AND THE RANDOM-
002860*         DRAW SEED FORWARD, SHARED WITH CLAIMPRO (PR00378).
002870          OPEN I-O CLMCTL.
002880          IF WS-FS-CLMCTL = '35'
002890              OPEN OUTPUT CLMCTL
002900              INITIALIZE CLMCTL-REC
002910              MOVE 1    TO CTL-NEXT-RRN
002920              MOVE 7919 TO CTL-SEED
002930              WRITE CLMCTL-REC
002940              CLOSE CLMCTL
002950              OPEN I-O CLMCTL
002960          END-IF.
002970          READ CLMCTL
002980              AT END
002990                  MOVE 1    TO CTL-NEXT-RRN
003000                  MOVE 7919 TO CTL-SEED
003010          END-READ.
003020          MOVE CTL-SEED TO WS-RND-SEED.
003030          OPEN I-O CLMFILE.
003040          IF WS-FS-CLMFILE = '35'
003050              OPEN OUTPUT CLMFILE
003060              CLOSE CLMFILE
003070              OPEN I-O CLMFILE
003080          END-IF.
003090          OPEN EXTEND ASSESSOT.
003100*         BUILD THE CLAIM-NUMBER INDEX BEFORE THE FIRST TRANSACTION
003110*         IS READ -- LOOKUP AND UPDATE TRANSACTIONS BOTH NEED IT,
003120*         AND IT IS ONLY EVER BUILT ONCE, AT OPEN TIME.
003130*    BUILD WS-CLAIM-INDEX BEFORE THE FIRST TRANSACTION IS READ
003140          PERFORM 900-INDEX-CLAIM-FILE THRU 900-EXIT.
003150*    PRIME THE FILE WITH THE FIRST TRANSACTION RECORD
003160*    LOOP BACK FOR THE NEXT TRANSACTION RECORD
003170          PERFORM 200-READ-TRANSACTION THRU 200-EXIT.
003180      000-EXIT.
003190          EXIT.
003200*
003210*----------------------------------------------------------------*
003220*    100-TRAN-PROCESS                                             *
003230*    -----------------                                            *
003240*    ROUTES ON SCLM-TRAN-CODE.  AN UNRECOGNIZED CODE IS LOGGED    *
003250*    AND SKIPPED -- IT DOES NOT STOP THE RUN, UNLIKE A BAD FILE   *
003260*    STATUS ELSEWHERE IN THIS PROGRAM.                             *
003270*----------------------------------------------------------------*
003280      100-TRAN-PROCESS.
003290          IF SCLM-TRAN-SUBMIT
003300*    TRAN-CODE 'S' -- NEW CLAIM INTAKE, PR00091
003310              PERFORM 500-SUBMIT-CLAIM THRU 500-EXIT
003320          ELSE
003330              IF SCLM-TRAN-LOOKUP
003340*    TRAN-CODE 'L' -- READ-ONLY LOOKUP, PR00151
003350                  PERFORM 700-LOOKUP-CLAIM THRU 700-EXIT
003360              ELSE
003370                  IF SCLM-TRAN-UPDATE
003380*    TRAN-CODE 'U' -- STATUS REWRITE, PR00164
003390                      PERFORM 800-UPDATE-STATUS THRU 800-EXIT
003400                  ELSE
003410                      DISPLAY 'SIMCLAIM - INVALID TRAN-CODE: '
003420                              SCLM-TRAN-CODE
003430                  END-IF
003440              END-IF
003450          END-IF.
003460          PERFORM 200-READ-TRANSACTION THRU 200-EXIT.
003470      100-EXIT.
003480          EXIT.
003490*
003500      200-READ-TRANSACTION.
003510*         SAME PRIME-READ/READ-NEXT SHAPE AS CLAIMPRO'S 200-READ-
003520*         SUBMISSION -- PERFORMED AT OPEN TIME AND AGAIN AT THE
003530*         BOTTOM OF EVERY PASS OF THE MAIN LOOP.
003540          READ SCLMTRIN
003550              AT END SET WS-END-OF-TRANS TO TRUE
003560          END-READ.
003570      200-EXIT.
003580          EXIT.
003590*
003600*----------------------------------------------------------------*
003610*    500-SUBMIT-CLAIM                                             *
003620*    ----------------                                             *
003630*    WALK-IN/AGENT INTAKE, PR00091 -- NO POLICY-MASTER LOOKUP     *
003640*    (THIS PROGRAM DOES NOT EVEN OPEN POLYMSTR).  OTHERWISE THE   *
003650*    SAME CLAIM-RECORD-BUILD SHAPE AS CLAIMPRO'S STANDARD FLOW:   *
003660*    GENERATE THE CLAIM NUMBER IF INTAKE LEFT IT BLANK, DEFAULT   *
003670*    PRIORITY TO NORMAL, WRITE THE CLAIM, THEN ASSESS IT.          *
003680*----------------------------------------------------------------*
003690      500-SUBMIT-CLAIM.
003700          MOVE SCLM-SUB-POLICY-NUMBER  TO CLM-POLICY-NUMBER.
003710          MOVE SCLM-SUB-CLAIM-TYPE     TO CLM-CLAIM-TYPE.
003720          MOVE SCLM-SUB-INCIDENT-DATE  TO CLM-INCIDENT-DATE-NUM.
003730          MOVE SCLM-SUB-CLAIMED-AMOUNT TO CLM-CLAIMED-AMOUNT.
003740          MOVE SCLM-SUB-DESCRIPTION    TO CLM-DESCRIPTION.
003750*         SUFFIX GENERATION USES THE SAME ROUTINE AND "CLM-" PREFIX
003760*         AS CLAIMPRO'S STANDARD FLOW SO A CLAIM SUBMITTED THROUGH
003770*         EITHER INTAKE PATH IS INDISTINGUISHABLE DOWNSTREAM,
003780*         PR00301 FOLLOW-UP.
003790          IF SCLM-SUB-CLAIM-NUMBER = SPACES
003800              MOVE 8 TO WS-GEN-LEN
003810*    BUILD THE ALPHANUMERIC SUFFIX SHARED WITH CLAIMPRO, PR00301
003820              PERFORM 950-GEN-SUFFIX THRU 950-EXIT
003830              STRING 'CLM-'               DELIMITED BY SIZE
003840                     WS-GEN-RESULT (1:8)  DELIMITED BY SIZE
003850                  INTO CLM-CLAIM-NUMBER
003860          ELSE
003870              MOVE SCLM-SUB-CLAIM-NUMBER TO CLM-CLAIM-NUMBER
003880          END-IF.
003890          SET CLM-STAT-SUBMITTED TO TRUE.
003900          MOVE WS-RUN-DATE TO CLM-CLAIM-DATE-CCYYMMDD.
003910          MOVE WS-RUN-TIME TO CLM-CLAIM-TIME-HHMMSS.
003920          IF SCLM-SUB-PRIORITY = SPACES
003930              SET CLM-PRIOR-NORMAL TO TRUE
003940          ELSE
003950              MOVE SCLM-SUB-PRIORITY TO CLM-PRIORITY
003960          END-IF.
003970*    WRITE THE NEW CLAIM MASTER RECORD TO CLMFILE
003980          PERFORM 960-WRITE-CLAIM THRU 960-EXIT.
003990*    SCORE THE CLAIM UNDER THE BASIC ASSESSMENT PATH ONLY,
004000*    AU-02-017
004010          PERFORM 600-BASIC-ASSESSMENT THRU 600-EXIT.
004020*    APPEND THE ASSESSMENT RESULT TO ASSESSOT
004030          PERFORM 965-WRITE-ASSESSMENT THRU 965-EXIT.
004040          ADD 1 TO WS-CT-SUBMITTED.
004050      500-EXIT.
004060          EXIT.
004070*
004080*----------------------------------------------------------------*
004090*    600-BASIC-ASSESSMENT                                         *
004100*    --------------------                                         *
004110*    THE THIRD OF THE THREE ASSESSMENT FORMULAS IN THE SYSTEM     *
004120*    (STANDARD IN CLAIMPRO, EXPRESS IN CLAIMPRO, BASIC HERE).     *
004130*    FLAT 80% APPROVAL, FIXED LOW RISK SCORE, NEVER FLAGGED FOR   *
004140*    FRAUD -- WALK-IN/AGENT CLAIMS ARE SMALL-DOLLAR BY POLICY AND *
004150*    DO NOT WARRANT THE FULL UNDERWRITING CALCULATION, AU-02-017. *
004160*----------------------------------------------------------------*
004170      600-BASIC-ASSESSMENT.
004180          MOVE CLM-CLAIM-NUMBER TO CLA-CLAIM-NUMBER.
004190          COMPUTE CLA-APPROVED-AMOUNT ROUNDED =
004200                  CLM-CLAIMED-AMOUNT * 0.80.
004210          MOVE 25 TO CLA-RISK-SCORE.
004220          SET CLA-FRAUD-NO TO TRUE.
004230          MOVE 'Basic assessment - approved 80%'
004240              TO CLA-ASSESSMENT-NOTES.
004250          MOVE 500 TO CLA-PROC-TIME-MS.
004260          MOVE 'SIMPLE_ASSESSOR' TO CLA-ASSESSOR-ID.
004270      600-EXIT.
004280          EXIT.
004290*
004300*----------------------------------------------------------------*
004310*    625-DRAW-RANDOM -- IDENTICAL LCG STEP TO THE ONE IN CLAIMPRO *
004320*    (SEE THAT PROGRAM'S WS-RND-WORK BANNER FOR THE FULL WRITE-   *
004330*    UP).  KEPT AS A SEPARATE COPY OF THE ALGORITHM RATHER THAN A *
004340*    CALLED SUBPROGRAM SO EACH PROGRAM'S SEED STAYS PURELY LOCAL  *
004350*    WORKING-STORAGE BETWEEN READS OF THE SHARED CLMCTL RECORD.   *
004360*----------------------------------------------------------------*
004370      625-DRAW-RANDOM.
004380          COMPUTE WS-RND-PRODUCT = WS-RND-SEED * 31 + 7.
004390          DIVIDE WS-RND-PRODUCT BY 1000 GIVING WS-RND-QUOT
004400              REMAINDER WS-RND-SEED.
004410      625-EXIT.
004420          EXIT.
004430*
004440*----------------------------------------------------------------*
004450*    700-LOOKUP-CLAIM -- TRAN-CODE 'L', REQUEST PR00151.  READ-   *
004460*    ONLY -- DISPLAYS THE CLAIM'S KEY FIELDS TO SYSOUT FOR THE    *
004470*    OPERATOR AND UPDATES NO FILE.  A NOT-FOUND LOOKUP IS NOT AN  *
004480*    ERROR CONDITION, JUST A NEGATIVE RESULT.                     *
004490*----------------------------------------------------------------*
004500      700-LOOKUP-CLAIM.
004510*    SEARCH WS-CLAIM-INDEX FOR THE REQUESTED CLAIM NUMBER
004520          PERFORM 750-FIND-BY-NUMBER THRU 750-EXIT.
004530          ADD 1 TO WS-CT-LOOKUPS.
004540          IF WS-CLM-FOUND
004550              DISPLAY 'SIMCLAIM - CLAIM FOUND    : ' CLM-CLAIM-NUMBER
004560              DISPLAY 'SIMCLAIM -   POLICY NUMBER: ' CLM-POLICY-NUMBER
004570              DISPLAY 'SIMCLAIM -   STATUS       : ' CLM-STATUS
004580          ELSE
004590              DISPLAY 'SIMCLAIM - CLAIM NOT FOUND: '
004600                      SCLM-LKP-CLAIM-NUMBER
004610          END-IF.
004620      700-EXIT.
004630          EXIT.
004640*
004650*----------------------------------------------------------------*
004660*    750-FIND-BY-NUMBER -- COMMON LOOKUP LOGIC SHARED BY 700-     *
004670*    LOOKUP-CLAIM AND 800-UPDATE-STATUS.  SEARCHES THE IN-STORAGE *
004680*    INDEX BUILT AT OPEN TIME (900-INDEX-CLAIM-FILE), THEN RANDOM *
004690*    READS CLMFILE BY THE RRN THE INDEX GAVE BACK -- THE INDEX    *
004700*    ONLY HOLDS CLAIM-NUMBER/RRN PAIRS, NOT THE FULL RECORD, SO A *
004710*    SUCCESSFUL SEARCH STILL NEEDS A READ TO GET THE REST OF THE  *
004720*    CLAIM.                                                        *
004730*----------------------------------------------------------------*
004740      750-FIND-BY-NUMBER.
004750          SET WS-CLM-NOT-FOUND TO TRUE.
004760          SET WS-CIDX TO 1.
004770          SEARCH WS-CIDX-ITEM
004780              AT END
004790                  SET WS-CLM-NOT-FOUND TO TRUE
004800              WHEN WS-CIDX-CLAIM-NUMBER (WS-CIDX) =
004810                      SCLM-LKP-CLAIM-NUMBER
004820                  SET WS-CLM-FOUND TO TRUE
004830                  MOVE WS-CIDX-RRN (WS-CIDX) TO WS-CLM-RRN
004840          END-SEARCH.
004850          IF WS-CLM-FOUND
004860              READ CLMFILE
004870                  INVALID KEY SET WS-CLM-NOT-FOUND TO TRUE
004880              END-READ
004890          END-IF.
004900      750-EXIT.
004910          EXIT.
004920*
004930*----------------------------------------------------------------*
004940*    800-UPDATE-STATUS                                            *
004950*    -----------------                                            *
004960*    TRAN-CODE 'U', REQUEST PR00164 -- LETS AN ADJUSTER CLOSE OUT *
004970*    A CLAIM'S STATUS WITHOUT GOING THROUGH A FULL CLMFILE        *
004980*    REWRITE UTILITY.  NOTE THE INDEX ITSELF IS NOT UPDATED HERE  *
004990*    -- ONLY CLM-STATUS CHANGES ON CLMFILE, NOT THE CLAIM NUMBER  *
005000*    THE INDEX IS KEYED ON, SO THE INDEX STAYS VALID FOR THE      *
005010*    REST OF THE RUN.                                              *
005020*----------------------------------------------------------------*
005030      800-UPDATE-STATUS.
005040          SET WS-CLM-NOT-FOUND TO TRUE.
005050          SET WS-CIDX TO 1.
005060          SEARCH WS-CIDX-ITEM
005070              AT END
005080                  SET WS-CLM-NOT-FOUND TO TRUE
005090              WHEN WS-CIDX-CLAIM-NUMBER (WS-CIDX) =
005100                      SCLM-UPD-CLAIM-NUMBER
005110                  SET WS-CLM-FOUND TO TRUE
005120                  MOVE WS-CIDX-RRN (WS-CIDX) TO WS-CLM-RRN
005130          END-SEARCH.
005140          IF WS-CLM-FOUND
005150              READ CLMFILE
005160                  INVALID KEY SET WS-CLM-NOT-FOUND TO TRUE
005170              END-READ
005180          END-IF.
005190          IF WS-CLM-FOUND
005200              MOVE SCLM-UPD-NEW-STATUS TO CLM-STATUS
005210              REWRITE CLM-CLAIM-REC
005220                  INVALID KEY SET WS-CLM-NOT-FOUND TO TRUE
005230              END-REWRITE
005240          END-IF.
005250*         NOTE THE SECOND WS-CLM-FOUND TEST -- REWRITE CAN STILL
005260*         FAIL INVALID KEY EVEN AFTER THE SEARCH SUCCEEDED (RECORD
005270*         DELETED BETWEEN THE READ AND THE REWRITE, FOR EXAMPLE),
005280*         SO THE SUCCESS/FAILURE COUNT BELOW HAS TO RE-CHECK IT
005290*         RATHER THAN ASSUME THE EARLIER SEARCH RESULT STILL HOLDS.
005300          IF WS-CLM-FOUND
005310              ADD 1 TO WS-CT-UPDATES
005320              DISPLAY 'SIMCLAIM - STATUS UPDATED : ' CLM-CLAIM-NUMBER
005330          ELSE
005340              ADD 1 TO WS-CT-UPDATE-FAILS
005350              DISPLAY 'SIMCLAIM - UPDATE FAILED, NOT FOUND: '
005360                      SCLM-UPD-CLAIM-NUMBER
005370          END-IF.
005380      800-EXIT.
005390          EXIT.
005400*
005410*----------------------------------------------------------------*
005420*    900-INDEX-CLAIM-FILE                                         *
005430*    --------------------                                         *
005440*    BUILDS WS-CLAIM-INDEX BY STARTING AT RRN 1 AND READING       *
005450*    CLMFILE NEXT RECORD TO THE END -- A FULL SCAN OF THE         *
005460*    RELATIVE FILE, DONE ONCE AT OPEN TIME (PR00255).  IF THE     *
005470*    FILE IS EMPTY (BRAND-NEW, JUST LAID DOWN BY 000-OPEN-FILES)  *
005480*    THE START FAILS INVALID KEY AND THE INDEX STAYS EMPTY --     *
005490*    THAT IS EXPECTED, NOT AN ERROR.                               *
005500*----------------------------------------------------------------*
005510      900-INDEX-CLAIM-FILE.
005520          MOVE 0 TO WS-CIDX-COUNT.
005530          MOVE 1 TO WS-CLM-RRN.
005540          START CLMFILE KEY IS NOT LESS THAN WS-CLM-RRN
005550              INVALID KEY SET WS-CLMIDX-EOF TO TRUE
005560          END-START.
005570          IF NOT WS-CLMIDX-EOF
005580*    STEP THROUGH CLMFILE SEQUENTIALLY WHILE INDEXING
005590              PERFORM 905-READ-NEXT-CLAIM THRU 905-EXIT
005600*    ADD ONE ENTRY TO THE IN-STORAGE INDEX TABLE
005610              PERFORM 906-STORE-ONE-INDEX THRU 906-EXIT
005620                      UNTIL WS-CLMIDX-EOF
005630          END-IF.
005640      900-EXIT.
005650          EXIT.
005660*
005670      905-READ-NEXT-CLAIM.
005680          READ CLMFILE NEXT RECORD
005690              AT END SET WS-CLMIDX-EOF TO TRUE
005700          END-READ.
005710      905-EXIT.
005720          EXIT.
005730*
005740      906-STORE-ONE-INDEX.
005750          ADD 1 TO WS-CIDX-COUNT.
005760          MOVE CLM-CLAIM-NUMBER TO WS-CIDX-CLAIM-NUMBER (WS-CIDX-COUNT).
005770          MOVE WS-CLM-RRN       TO WS-CIDX-RRN (WS-CIDX-COUNT).
005780          PERFORM 905-READ-NEXT-CLAIM THRU 905-EXIT.
005790      906-EXIT.
005800          EXIT.
005810*
005820*----------------------------------------------------------------*
005830*    910-CLOSE-FILES -- HANDS THE RUN'S FINAL RANDOM-DRAW SEED    *
005840*    BACK TO CLMCTL, THE SAME AS CLAIMPRO DOES, SO WHICHEVER      *
005850*    PROGRAM RUNS NEXT (THIS ONE OR CLAIMPRO) PICKS UP THE SEED   *
005860*    WHERE THIS RUN LEFT IT (PR00378).                             *
005870*----------------------------------------------------------------*
005880      910-CLOSE-FILES.
005890          MOVE WS-RND-SEED TO CTL-SEED.
005900          REWRITE CLMCTL-REC.
005910          CLOSE SCLMTRIN, CLMFILE, ASSESSOT, CLMCTL.
005920          DISPLAY 'SIMCLAIM - BASIC CLAIM INTAKE COMPLETE'.
005930          DISPLAY 'CLAIMS SUBMITTED : ' WS-CT-SUBMITTED.
005940          DISPLAY 'LOOKUPS PERFORMED: ' WS-CT-LOOKUPS.
005950          DISPLAY 'STATUS UPDATES   : ' WS-CT-UPDATES.
005960          DISPLAY 'UPDATE FAILURES  : ' WS-CT-UPDATE-FAILS.
005970      910-EXIT.
005980          EXIT.
005990*
006000*----------------------------------------------------------------*
006010*    950-GEN-SUFFIX / 955-GEN-ONE-CHAR -- SAME ALGORITHM AS       *
006020*    CLAIMPRO'S SUFFIX GENERATOR, KEPT AS ITS OWN LOCAL COPY FOR  *
006030*    THE SAME REASON 625-DRAW-RANDOM IS: NO CROSS-PROGRAM CALL,   *
006040*    JUST A SHARED SEED VALUE PASSED THROUGH CLMCTL.               *
006050*----------------------------------------------------------------*
006060      950-GEN-SUFFIX.
006070          MOVE SPACES TO WS-GEN-RESULT.
006080          MOVE 1 TO WS-GEN-IDX.
006090*    DRAW ONE ALPHABETIC CHARACTER FOR THE SUFFIX
006100*    REPEATED EIGHT TIMES TO FILL THE SUFFIX AREA
006110          PERFORM 955-GEN-ONE-CHAR THRU 955-EXIT
006120                  UNTIL WS-GEN-IDX > WS-GEN-LEN.
006130      950-EXIT.
006140          EXIT.
006150*
006160      955-GEN-ONE-CHAR.
006170*    ADVANCE THE SHARED LCG ONE STEP, PR00378
006180*    SAME LCG CONSTANTS AS CLAIMPRO -- KEPT IN SYNC VIA CLMCTL
006190          PERFORM 625-DRAW-RANDOM THRU 625-EXIT.
006200          DIVIDE WS-RND-SEED BY 36 GIVING WS-RND-QUOT
006210              REMAINDER WS-ALPHA-REM.
006220          ADD 1 TO WS-ALPHA-REM.
006230          SET WS-ALPHA-IDX TO WS-ALPHA-REM.
006240          MOVE WS-ALPHA-CHARS (WS-ALPHA-IDX)
006250              TO WS-GEN-RESULT-TBL (WS-GEN-IDX).
006260          ADD 1 TO WS-GEN-IDX.
006270      955-EXIT.
006280          EXIT.
006290*
006300*----------------------------------------------------------------*
006310*    960-WRITE-CLAIM -- SAME RELATIVE-SLOT-FROM-CLMCTL LOGIC AS   *
006320*    CLAIMPRO'S 960-WRITE-CLAIM (PR00378).  BECAUSE BOTH PROGRAMS *
006330*    SHARE THE SAME CLMCTL RECORD, IT DOES NOT MATTER WHICH ONE   *
006340*    WROTE THE LAST CLAIM -- CTL-NEXT-RRN IS ALWAYS THE NEXT      *
006350*    OPEN SLOT REGARDLESS OF WHICH PROGRAM CLAIMED IT.             *
006360*----------------------------------------------------------------*
006370      960-WRITE-CLAIM.
006380          MOVE CTL-NEXT-RRN TO WS-CLM-RRN.
006390          WRITE CLM-CLAIM-REC
006400              INVALID KEY
006410                  DISPLAY 'SIMCLAIM - ERROR WRITING CLAIM '
006420                          CLM-CLAIM-NUMBER
006430                  DISPLAY 'FILE STATUS = ' WS-FS-CLMFILE
006440                  GO TO 999-ERROR
006450          END-WRITE.
006460          ADD 1 TO CTL-NEXT-RRN.
006470      960-EXIT.
006480          EXIT.
006490*
006500      965-WRITE-ASSESSMENT.
006510*         SAME WRITE-ONCE, NEVER-REWRITTEN ASSESSMENT FILE CLAIMPRO
006520*         WRITES TO.
006530          WRITE CLA-ASSESS-REC.
006540      965-EXIT.
006550          EXIT.
006560*
006570*----------------------------------------------------------------*
006580*    999-ERROR -- SAME COMMON ABEND POINT AND RETURN-CODE +16     *
006590*    CONVENTION AS CLAIMPRO.                                       *
006600*----------------------------------------------------------------*
006610      999-ERROR.
006620          DISPLAY 'SIMCLAIM - ABENDING DUE TO FILE ERROR'.
006630          MOVE +16 TO RETURN-CODE.
006640          GOBACK.
