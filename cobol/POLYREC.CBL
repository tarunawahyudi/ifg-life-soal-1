000100******************************************************************
000200*    RECORD OF POLICY MASTER FILE  (POLYREC)                     *
000300*    LOOKUP-ONLY -- CLAIMPRO CONSULTS POLY-NUMBER EXISTENCE      *
000400*    ONLY; NO OTHER FIELD ON THIS RECORD DRIVES A BUSINESS RULE. *
000500******************************************************************
000600 01  POL-POLICY-REC.
000700*
000800*    UNIQUE KEY.
000900     05  POL-POLICY-NUMBER              PIC X(50).
001000*
001100*    FOREIGN KEY TO THE POLICYHOLDER.
001200     05  POL-POLICYHOLDER-ID            PIC X(50).
001300*
001400*    LINE OF INSURANCE THIS POLICY COVERS.
001500     05  POL-POLICY-TYPE                PIC X(30).
001600         88  POL-TYPE-LIFE                  VALUE 'LIFE'.
001700         88  POL-TYPE-HEALTH                VALUE 'HEALTH'.
001800         88  POL-TYPE-AUTO                  VALUE 'AUTO'.
001900         88  POL-TYPE-PROPERTY              VALUE 'PROPERTY'.
002000         88  POL-TYPE-TRAVEL                VALUE 'TRAVEL'.
002100*
002200*    TOTAL COVERAGE.
002300     05  POL-COVERAGE-AMOUNT            PIC S9(13)V99.
002400*
002500*    PREMIUM.
002600     05  POL-PREMIUM-AMOUNT             PIC S9(08)V99.
002700*
002800*    POLICY LIFECYCLE STATE.
002900     05  POL-STATUS                     PIC X(20).
003000         88  POL-STAT-ACTIVE                VALUE 'ACTIVE'.
003100         88  POL-STAT-EXPIRED               VALUE 'EXPIRED'.
003200         88  POL-STAT-CANCELLED             VALUE 'CANCELLED'.
003300         88  POL-STAT-SUSPENDED             VALUE 'SUSPENDED'.
003400*
003500     05  FILLER                         PIC X(15).
